000100*                                                                         
000110*    SLEVALOUT.CBL                                                        
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the evaluation response stream written by          
000150*    FLAG-EVALUATION -- one line out per line in.                         
000160*-----------------------------------------------------------------        
000170*    1999-04-11  R.OKONKWO   TKT#4430  ORIGINAL                           
000180*-----------------------------------------------------------------        
000190                                                                          
000200     SELECT EVALUATION-RESPONSE-FILE                                      
000210            ASSIGN TO "EVALOUT"                                           
000220            ORGANIZATION IS LINE SEQUENTIAL.                              
