000100*                                                                         
000110*    SLFLAG.CBL                                                           
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the flag master.  No KSDS available on this        
000150*    box, so the master is kept RELATIVE and searched top to              
000160*    bottom by FLAG-KEY the same way the old VENDOR master used           
000170*    to be searched before we got an indexed file system (see             
000180*    PL-LOOK-FOR-FLAG-RECORD.CBL).                                        
000190*-----------------------------------------------------------------        
000200*    1999-03-02  R.OKONKWO   TKT#4412  ORIGINAL                           
000210*-----------------------------------------------------------------        
000220                                                                          
000230     SELECT FLAG-FILE                                                     
000240            ASSIGN TO "FLAGMSTR"                                          
000250            ORGANIZATION IS RELATIVE                                      
000260            ACCESS MODE IS DYNAMIC                                        
000270            RELATIVE KEY IS WS-FLAG-REL-KEY                               
000280            FILE STATUS IS WS-FLAG-FILE-STATUS.                           
