000100*                                                                         
000110*    SLMAINT.CBL                                                          
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the maintenance transaction stream read by         
000150*    FLAG-MAINTENANCE ahead of each evaluation run.                       
000160*-----------------------------------------------------------------        
000170*    1999-03-09  R.OKONKWO   TKT#4413  ORIGINAL                           
000180*-----------------------------------------------------------------        
000190                                                                          
000200     SELECT MAINTENANCE-TRANSACTION-FILE                                  
000210            ASSIGN TO "MAINTIN"                                           
000220            ORGANIZATION IS LINE SEQUENTIAL.                              
