000100*                                                                         
000110*    FLAG-MAINTENANCE                                                     
000120*                                                                         
000130*=================================================================        
000140*    APPLIES ONE BATCH OF MAINTENANCE TRANSACTIONS AGAINST THE            
000150*    FLAG MASTER AHEAD OF THE NIGHTLY EVALUATION PASS.  FIVE              
000160*    TRANSACTION KINDS, ONE PHYSICAL RECORD LAYOUT (FDMAINT.CBL)          
000170*    -- REPLACES THE OLD INTERACTIVE vendor-maintenance /                 
000180*    voucher-maintenance / control-file-maintenance SCREENS               
000190*    WITH A READ-UNTIL-END PASS.                                          
000200*=================================================================        
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID. flag-maintenance.                                            
000230 AUTHOR. R. OKONKWO.                                                      
000240 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000250 DATE-WRITTEN. 03/09/1999.                                                
000260 DATE-COMPILED.                                                           
000270 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000280*-----------------------------------------------------------------        
000290*    C H A N G E   L O G                                                  
000300*-----------------------------------------------------------------        
000310*    1999-03-09  R.OKONKWO   TKT#4413  ORIGINAL - ADD-FLAG, TOGGLE        
000320*                                      AND DELETE-FLAG ONLY.              
000330*    1999-03-22  R.OKONKWO   TKT#4418  ADDED ADD-RULE AND                 
000340*                                      DELETE-RULE TRANSACTIONS.          
000350*    1999-11-29  R.OKONKWO   TKT#4601  Y2K REVIEW - NO DATE FIELDS        
000360*                                      IN THIS PROGRAM, NO CHANGE.        
000370*    2001-11-20  D.ABIOLA    TKT#4890  ADD-FLAG CAN NOW SEED              
000380*                                      STARTING VARIATIONS FROM           
000390*                                      THE SAME TRANSACTION. SEE          
000400*                                      FDMAINT.CBL.                       
000410*    2002-05-08  D.ABIOLA    TKT#4935  DELETE-RULE NOW GUARDS             
000420*                                      AGAINST A RULE-ID THAT             
000430*                                      BELONGS TO A DIFFERENT             
000440*                                      FLAG, SAME GUARD THE OLD           
000450*                                      VOUCHER DELETE USED TO DO          
000460*                                      AGAINST THE WRONG VENDOR.          
000470*    2003-02-17  T.VANCE     TKT#5044  RULE TABLE RAISED TO 200 -         
000480*                                      SEE WSFLGTBL.CBL.                  
000490*    2005-08-02  M.PELLETIER TKT#5230  ADDED WS-REJECT-COUNT SO           
000500*                                      OPERATIONS CAN TELL A QUIET        
000510*                                      RUN FROM ONE THAT SILENTLY         
000520*                                      SKIPPED BAD TRANSACTIONS.          
000530*    2007-03-14  M.PELLETIER TKT#5488  FIXED: TOGGLE WAS FLIPPING         
000540*                                      FLAG-ENABLED INSTEAD OF            
000550*                                      SETTING IT TO MAINT-FLAG-          
000560*                                      ENABLED.  NOW ALSO REJECTS         
000570*                                      A TOGGLE TRANSACTION THAT          
000580*                                      DOES NOT CARRY "Y" OR "N"          
000590*                                      THERE.  SEE 0500-TOGGLE-           
000600*                                      FLAG-RTN.                          
000610*    2007-10-02  M.PELLETIER TKT#5520  FIXED: 0610/0710/0750 WERE         
000620*                                      CLOSING RULE-FILE AND              
000630*                                      VARIATION-FILE BEFORE THE          
000640*                                      REBUILD OPEN, BUT NEITHER          
000650*                                      FILE IS EVER HELD OPEN BY          
000660*                                      0100-MAIN-RTN -- EVERY             
000670*                                      DELETE-RULE AND DELETE-FLAG        
000680*                                      TRANSACTION WAS CLOSING A          
000690*                                      FILE THAT WAS NOT OPEN.            
000700*                                      DROPPED THE LEADING CLOSE          
000710*                                      IN ALL THREE PARAGRAPHS.           
000720*-----------------------------------------------------------------        
000730 ENVIRONMENT DIVISION.                                                    
000740 CONFIGURATION SECTION.                                                   
000750 SOURCE-COMPUTER. IBM-370.                                                
000760 OBJECT-COMPUTER. IBM-370.                                                
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810                                                                          
000820     COPY "SLFLAG.CBL".                                                   
000830     COPY "SLVARDTL.CBL".                                                 
000840     COPY "SLRULDTL.CBL".                                                 
000850     COPY "SLFLGCTL.CBL".                                                 
000860     COPY "SLMAINT.CBL".                                                  
000870                                                                          
000880     SELECT WORK-VARIATION-FILE                                           
000890            ASSIGN TO "WORKVAR"                                           
000900            ORGANIZATION IS SEQUENTIAL.                                   
000910                                                                          
000920     SELECT WORK-RULE-FILE                                                
000930            ASSIGN TO "WORKRUL"                                           
000940            ORGANIZATION IS SEQUENTIAL.                                   
000950*-----------------------------------------------------------------        
000960 DATA DIVISION.                                                           
000970 FILE SECTION.                                                            
000980                                                                          
000990     COPY "FDFLAG.CBL".                                                   
001000     COPY "FDVARDTL.CBL".                                                 
001010     COPY "FDRULDTL.CBL".                                                 
001020     COPY "FDFLGCTL.CBL".                                                 
001030     COPY "FDMAINT.CBL".                                                  
001040                                                                          
001050     FD  WORK-VARIATION-FILE                                              
001060         LABEL RECORDS ARE STANDARD.                                      
001070     01  WORK-VARIATION-RECORD            PIC X(320).                     
001080                                                                          
001090     FD  WORK-RULE-FILE                                                   
001100         LABEL RECORDS ARE STANDARD.                                      
001110     01  WORK-RULE-RECORD                 PIC X(320).                     
001120*-----------------------------------------------------------------        
001130 WORKING-STORAGE SECTION.                                                 
001140                                                                          
001150     COPY "WSFLGTBL.CBL".                                                 
001160                                                                          
001170     01  WS-MAINT-END-OF-FILE             PIC X(01).                      
001180         88  MAINT-END-OF-FILE                VALUE "Y".                  
001190                                                                          
001200     01  WS-DELETE-FOUND                  PIC X(01).                      
001210         88  DELETE-ROW-FOUND                 VALUE "Y".                  
001220                                                                          
001230     77  WS-REJECT-COUNT                  PIC S9(04) COMP VALUE 0.        
001240     77  WS-TRANS-COUNT                   PIC S9(04) COMP VALUE 0.        
001250     77  WS-SEED-SUB                      PIC S9(04) COMP.                
001260                                                                          
001270     01  WS-WORK-VARIATION-EOF            PIC X(01).                      
001280         88  WORK-VARIATION-AT-EOF            VALUE "Y".                  
001290     01  WS-WORK-RULE-EOF                 PIC X(01).                      
001300         88  WORK-RULE-AT-EOF                  VALUE "Y".                 
001310*-----------------------------------------------------------------        
001320 PROCEDURE DIVISION.                                                      
001330                                                                          
001340 0100-MAIN-RTN.                                                           
001350                                                                          
001360     OPEN I-O FLAG-FILE.                                                  
001370     OPEN I-O FLAG-CONTROL-FILE.                                          
001380     OPEN INPUT MAINTENANCE-TRANSACTION-FILE.                             
001390                                                                          
001400     MOVE "N" TO WS-MAINT-END-OF-FILE.                                    
001410     PERFORM 0150-READ-TRANSACTION-RTN THRU 0150-EXIT.                    
001420 0110-MAIN-LOOP-RTN.                                                      
001430     IF MAINT-END-OF-FILE                                                 
001440         GO TO 0120-MAIN-LOOP-EXIT.                                       
001450     PERFORM 0200-PROCESS-TRANSACTION-RTN THRU 0200-EXIT.                 
001460     GO TO 0110-MAIN-LOOP-RTN.                                            
001470 0120-MAIN-LOOP-EXIT.                                                     
001480                                                                          
001490     CLOSE MAINTENANCE-TRANSACTION-FILE.                                  
001500     CLOSE FLAG-CONTROL-FILE.                                             
001510     CLOSE FLAG-FILE.                                                     
001520                                                                          
001530     DISPLAY "FLAG-MAINTENANCE - TRANS READ: " WS-TRANS-COUNT             
001540             " REJECTED: " WS-REJECT-COUNT.                               
001550                                                                          
001560     EXIT PROGRAM.                                                        
001570                                                                          
001580     STOP RUN.                                                            
001590*-----------------------------------------------------------------        
001600                                                                          
001610 0150-READ-TRANSACTION-RTN.                                               
001620                                                                          
001630     READ MAINTENANCE-TRANSACTION-FILE                                    
001640         AT END                                                           
001650             MOVE "Y" TO WS-MAINT-END-OF-FILE.                            
001660 0150-EXIT.                                                               
001670     EXIT.                                                                
001680*-----------------------------------------------------------------        
001690                                                                          
001700 0200-PROCESS-TRANSACTION-RTN.                                            
001710                                                                          
001720     ADD 1 TO WS-TRANS-COUNT.                                             
001730                                                                          
001740     IF MAINT-ADD-FLAG                                                    
001750         PERFORM 0300-ADD-FLAG-RTN THRU 0300-EXIT.                        
001760                                                                          
001770     IF MAINT-ADD-RULE                                                    
001780         PERFORM 0400-ADD-RULE-RTN THRU 0400-EXIT.                        
001790                                                                          
001800     IF MAINT-TOGGLE                                                      
001810         PERFORM 0500-TOGGLE-FLAG-RTN THRU 0500-EXIT.                     
001820                                                                          
001830     IF MAINT-DELETE-RULE                                                 
001840         PERFORM 0600-DELETE-RULE-RTN THRU 0600-EXIT.                     
001850                                                                          
001860     IF MAINT-DELETE-FLAG                                                 
001870         PERFORM 0700-DELETE-FLAG-RTN THRU 0700-EXIT.                     
001880                                                                          
001890     PERFORM 0150-READ-TRANSACTION-RTN THRU 0150-EXIT.                    
001900 0200-EXIT.                                                               
001910     EXIT.                                                                
001920*-----------------------------------------------------------------        
001930*    ADD-FLAG  (unit: createFlag)                                         
001940*-----------------------------------------------------------------        
001950                                                                          
001960 0300-ADD-FLAG-RTN.                                                       
001970                                                                          
001980     MOVE MAINT-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                           
001990     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
002000                                                                          
002010     IF FOUND-FLAG-RECORD                                                 
002020         ADD 1 TO WS-REJECT-COUNT                                         
002030         DISPLAY "ADD-FLAG REJECTED - DUP KEY: " MAINT-FLAG-KEY           
002040     ELSE                                                                 
002050         MOVE MAINT-FLAG-KEY             TO FLAG-KEY                      
002060         MOVE MAINT-FLAG-NAME            TO FLAG-NAME                     
002070         MOVE MAINT-FLAG-DESCRIPTION     TO FLAG-DESCRIPTION              
002080         MOVE MAINT-FLAG-ENABLED         TO FLAG-ENABLED                  
002090         MOVE MAINT-FLAG-DEFAULT-VAR-INDEX TO                             
002100                                   FLAG-DEFAULT-VAR-INDEX                 
002110         MOVE MAINT-VARIATION-COUNT      TO FLAG-VARIATION-COUNT          
002120         MOVE 0                          TO FLAG-RULE-COUNT               
002130         PERFORM 0310-GET-NEXT-FLAG-REL-KEY-RTN THRU 0310-EXIT            
002140         WRITE FLAG-RECORD                                                
002150             INVALID KEY                                                  
002160                 DISPLAY "*** ERROR WRITING FLAG-FILE: "                  
002170                         MAINT-FLAG-KEY                                   
002180         PERFORM 0320-WRITE-SEED-VARIATIONS-RTN THRU 0320-EXIT.           
002190 0300-EXIT.                                                               
002200     EXIT.                                                                
002210*-----------------------------------------------------------------        
002220                                                                          
002230 0310-GET-NEXT-FLAG-REL-KEY-RTN.                                          
002240                                                                          
002250     MOVE 1 TO FLGCTL-REL-KEY.                                            
002260     READ FLAG-CONTROL-FILE RECORD                                        
002270         INVALID KEY                                                      
002280             MOVE 1 TO FLGCTL-KEY                                         
002290             MOVE 0 TO FLGCTL-LAST-REL-KEY.                               
002300                                                                          
002310     ADD 1 TO FLGCTL-LAST-REL-KEY.                                        
002320     MOVE FLGCTL-LAST-REL-KEY TO WS-FLAG-REL-KEY.                         
002330                                                                          
002340     REWRITE FLAG-CONTROL-RECORD                                          
002350         INVALID KEY                                                      
002360             WRITE FLAG-CONTROL-RECORD                                    
002370                 INVALID KEY                                              
002380                     DISPLAY "*** ERROR WRITING FLAG CONTROL REC".        
002390 0310-EXIT.                                                               
002400     EXIT.                                                                
002410*-----------------------------------------------------------------        
002420                                                                          
002430 0320-WRITE-SEED-VARIATIONS-RTN.                                          
002440                                                                          
002450     IF MAINT-VARIATION-COUNT > 0                                         
002460         OPEN EXTEND VARIATION-FILE                                       
002470         PERFORM 0330-WRITE-ONE-SEED-VARIATION-RTN                        
002480             VARYING WS-SEED-SUB FROM 1 BY 1                              
002490             UNTIL WS-SEED-SUB > MAINT-VARIATION-COUNT                    
002500         CLOSE VARIATION-FILE.                                            
002510 0320-EXIT.                                                               
002520     EXIT.                                                                
002530*-----------------------------------------------------------------        
002540                                                                          
002550 0330-WRITE-ONE-SEED-VARIATION-RTN.                                       
002560                                                                          
002570     MOVE MAINT-FLAG-KEY                 TO VAR-FLAG-KEY.                 
002580     COMPUTE VAR-INDEX = WS-SEED-SUB - 1.                                 
002590     MOVE MAINT-VAR-NAME (WS-SEED-SUB)   TO VAR-NAME.                     
002600     MOVE MAINT-VAR-VALUE (WS-SEED-SUB)  TO VAR-VALUE.                    
002610                                                                          
002620     WRITE VARIATION-RECORD.                                              
002630*-----------------------------------------------------------------        
002640*    ADD-RULE  (unit: createRule)                                         
002650*-----------------------------------------------------------------        
002660                                                                          
002670 0400-ADD-RULE-RTN.                                                       
002680                                                                          
002690     MOVE MAINT-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                           
002700     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
002710                                                                          
002720     IF NOT FOUND-FLAG-RECORD                                             
002730         ADD 1 TO WS-REJECT-COUNT                                         
002740         DISPLAY "ADD-RULE REJECTED - NO FLAG: " MAINT-FLAG-KEY           
002750     ELSE                                                                 
002760         IF MAINT-RULE-VARIATION-INDEX < 0                                
002770         OR MAINT-RULE-VARIATION-INDEX NOT < FLAG-VARIATION-COUNT         
002780             ADD 1 TO WS-REJECT-COUNT                                     
002790             DISPLAY "ADD-RULE REJECTED - BAD VARIATION INDEX: "          
002800                     MAINT-RULE-ID                                        
002810         ELSE                                                             
002820             OPEN EXTEND RULE-FILE                                        
002830             MOVE MAINT-RULE-ID          TO RULE-ID                       
002840             MOVE MAINT-FLAG-KEY         TO RULE-FLAG-KEY                 
002850             MOVE FLAG-RULE-COUNT        TO RULE-ORDER                    
002860             MOVE MAINT-RULE-ATTRIBUTE   TO RULE-ATTRIBUTE                
002870             MOVE MAINT-RULE-OPERATOR    TO RULE-OPERATOR                 
002880             MOVE MAINT-RULE-VALUE       TO RULE-VALUE                    
002890             MOVE MAINT-RULE-VARIATION-INDEX                              
002900                                         TO RULE-VARIATION-INDEX          
002910             WRITE RULE-RECORD                                            
002920             CLOSE RULE-FILE                                              
002930             ADD 1 TO FLAG-RULE-COUNT                                     
002940             REWRITE FLAG-RECORD                                          
002950                 INVALID KEY                                              
002960                     DISPLAY "*** ERROR REWRITING FLAG-FILE: "            
002970                             MAINT-FLAG-KEY.                              
002980 0400-EXIT.                                                               
002990     EXIT.                                                                
003000*-----------------------------------------------------------------        
003010*    TOGGLE  (unit: toggleFlag)                                           
003020*-----------------------------------------------------------------        
003030                                                                          
003040 0500-TOGGLE-FLAG-RTN.                                                    
003050                                                                          
003060*    TKT#5488 -- TOGGLE SETS FLAG-ENABLED TO THE VALUE THE                
003070*    TRANSACTION CARRIES IN MAINT-FLAG-ENABLED, IT DOES NOT FLIP          
003080*    THE EXISTING SWITCH.  A TRANSACTION THAT DOES NOT CARRY A            
003090*    VALID "Y" OR "N" THERE IS REJECTED LIKE ANY OTHER BAD                
003100*    SUPPLIED FIELD RATHER THAN WRITTEN AS-IS.                            
003110                                                                          
003120     MOVE MAINT-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                           
003130     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
003140                                                                          
003150     IF NOT FOUND-FLAG-RECORD                                             
003160         ADD 1 TO WS-REJECT-COUNT                                         
003170         DISPLAY "TOGGLE REJECTED - NO FLAG: " MAINT-FLAG-KEY             
003180     ELSE                                                                 
003190         IF MAINT-FLAG-ENABLED NOT = "Y" AND                              
003200            MAINT-FLAG-ENABLED NOT = "N"                                  
003210             ADD 1 TO WS-REJECT-COUNT                                     
003220             DISPLAY "TOGGLE REJECTED - BAD ENABLED VALUE: "              
003230                     MAINT-FLAG-KEY                                       
003240         ELSE                                                             
003250             MOVE MAINT-FLAG-ENABLED TO FLAG-ENABLED                      
003260             REWRITE FLAG-RECORD                                          
003270                 INVALID KEY                                              
003280                     DISPLAY "*** ERROR REWRITING FLAG-FILE: "            
003290                             MAINT-FLAG-KEY.                              
003300 0500-EXIT.                                                               
003310     EXIT.                                                                
003320*-----------------------------------------------------------------        
003330*    DELETE-RULE  (unit: deleteRule)                                      
003340*-----------------------------------------------------------------        
003350                                                                          
003360 0600-DELETE-RULE-RTN.                                                    
003370                                                                          
003380     MOVE MAINT-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                           
003390     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
003400                                                                          
003410     IF NOT FOUND-FLAG-RECORD                                             
003420         ADD 1 TO WS-REJECT-COUNT                                         
003430         DISPLAY "DELETE-RULE REJECTED - FLAG NOT FOUND: "                
003440                 MAINT-FLAG-KEY                                           
003450     ELSE                                                                 
003460         PERFORM 0610-REBUILD-RULE-FILE-SINGLE-RTN THRU 0610-EXIT         
003470         IF DELETE-ROW-FOUND                                              
003480             SUBTRACT 1 FROM FLAG-RULE-COUNT                              
003490             REWRITE FLAG-RECORD                                          
003500                 INVALID KEY                                              
003510                     DISPLAY "*** ERROR REWRITING FLAG-FILE: "            
003520                             MAINT-FLAG-KEY                               
003530         ELSE                                                             
003540             ADD 1 TO WS-REJECT-COUNT                                     
003550             DISPLAY "DELETE-RULE REJECTED - RULE NOT ON FLAG: "          
003560                     MAINT-RULE-ID.                                       
003570 0600-EXIT.                                                               
003580     EXIT.                                                                
003590*-----------------------------------------------------------------        
003600                                                                          
003610 0610-REBUILD-RULE-FILE-SINGLE-RTN.                                       
003620                                                                          
003630*    TKT#5520 -- RULE-FILE IS NOT HELD OPEN ACROSS THE RUN, SO            
003640*    THERE IS NOTHING TO CLOSE HERE.  GO STRAIGHT TO THE OPEN.            
003650                                                                          
003660     MOVE "N" TO WS-DELETE-FOUND.                                         
003670                                                                          
003680     OPEN INPUT RULE-FILE.                                                
003690     OPEN OUTPUT WORK-RULE-FILE.                                          
003700     MOVE "N" TO WS-WORK-RULE-EOF.                                        
003710     PERFORM 0620-COPY-RULE-SKIP-SINGLE-RTN                               
003720         UNTIL WORK-RULE-AT-EOF.                                          
003730     CLOSE RULE-FILE.                                                     
003740     CLOSE WORK-RULE-FILE.                                                
003750                                                                          
003760     PERFORM 0730-COPY-WORK-RULE-BACK-RTN THRU 0730-EXIT.                 
003770 0610-EXIT.                                                               
003780     EXIT.                                                                
003790*-----------------------------------------------------------------        
003800                                                                          
003810 0620-COPY-RULE-SKIP-SINGLE-RTN.                                          
003820                                                                          
003830     READ RULE-FILE                                                       
003840         AT END                                                           
003850             MOVE "Y" TO WS-WORK-RULE-EOF.                                
003860                                                                          
003870     IF NOT WORK-RULE-AT-EOF                                              
003880         IF RULE-FLAG-KEY = MAINT-FLAG-KEY                                
003890         AND RULE-ID = MAINT-RULE-ID                                      
003900             MOVE "Y" TO WS-DELETE-FOUND                                  
003910         ELSE                                                             
003920             WRITE WORK-RULE-RECORD FROM RULE-RECORD.                     
003930*-----------------------------------------------------------------        
003940*    DELETE-FLAG  (unit: deleteFlag)                                      
003950*-----------------------------------------------------------------        
003960                                                                          
003970 0700-DELETE-FLAG-RTN.                                                    
003980                                                                          
003990     MOVE MAINT-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                           
004000     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
004010                                                                          
004020     IF NOT FOUND-FLAG-RECORD                                             
004030         ADD 1 TO WS-REJECT-COUNT                                         
004040         DISPLAY "DELETE-FLAG REJECTED - FLAG NOT FOUND: "                
004050                 MAINT-FLAG-KEY                                           
004060     ELSE                                                                 
004070         DELETE FLAG-FILE RECORD                                          
004080             INVALID KEY                                                  
004090                 DISPLAY "*** ERROR DELETING FLAG-FILE: "                 
004100                         MAINT-FLAG-KEY                                   
004110         PERFORM 0710-REBUILD-RULE-FILE-CASCADE-RTN THRU 0710-EXIT        
004120         PERFORM 0750-REBUILD-VARIATION-FILE-CASCADE-RTN                  
004130             THRU 0750-EXIT.                                              
004140 0700-EXIT.                                                               
004150     EXIT.                                                                
004160*-----------------------------------------------------------------        
004170                                                                          
004180 0710-REBUILD-RULE-FILE-CASCADE-RTN.                                      
004190                                                                          
004200*    TKT#5520 -- SAME AS 0610, NO FILE TO CLOSE FIRST.                    
004210                                                                          
004220     OPEN INPUT RULE-FILE.                                                
004230     OPEN OUTPUT WORK-RULE-FILE.                                          
004240     MOVE "N" TO WS-WORK-RULE-EOF.                                        
004250     PERFORM 0720-COPY-RULE-SKIP-CASCADE-RTN                              
004260         UNTIL WORK-RULE-AT-EOF.                                          
004270     CLOSE RULE-FILE.                                                     
004280     CLOSE WORK-RULE-FILE.                                                
004290                                                                          
004300     PERFORM 0730-COPY-WORK-RULE-BACK-RTN THRU 0730-EXIT.                 
004310 0710-EXIT.                                                               
004320     EXIT.                                                                
004330*-----------------------------------------------------------------        
004340                                                                          
004350 0720-COPY-RULE-SKIP-CASCADE-RTN.                                         
004360                                                                          
004370     READ RULE-FILE                                                       
004380         AT END                                                           
004390             MOVE "Y" TO WS-WORK-RULE-EOF.                                
004400                                                                          
004410     IF NOT WORK-RULE-AT-EOF                                              
004420         IF RULE-FLAG-KEY NOT = MAINT-FLAG-KEY                            
004430             WRITE WORK-RULE-RECORD FROM RULE-RECORD.                     
004440*-----------------------------------------------------------------        
004450                                                                          
004460 0730-COPY-WORK-RULE-BACK-RTN.                                            
004470                                                                          
004480     OPEN INPUT WORK-RULE-FILE.                                           
004490     OPEN OUTPUT RULE-FILE.                                               
004500     MOVE "N" TO WS-WORK-RULE-EOF.                                        
004510     PERFORM 0740-COPY-BACK-RULE-STEP-RTN                                 
004520         UNTIL WORK-RULE-AT-EOF.                                          
004530     CLOSE WORK-RULE-FILE.                                                
004540     CLOSE RULE-FILE.                                                     
004550 0730-EXIT.                                                               
004560     EXIT.                                                                
004570*-----------------------------------------------------------------        
004580                                                                          
004590 0740-COPY-BACK-RULE-STEP-RTN.                                            
004600                                                                          
004610     READ WORK-RULE-FILE                                                  
004620         AT END                                                           
004630             MOVE "Y" TO WS-WORK-RULE-EOF.                                
004640                                                                          
004650     IF NOT WORK-RULE-AT-EOF                                              
004660         WRITE RULE-RECORD FROM WORK-RULE-RECORD.                         
004670*-----------------------------------------------------------------        
004680                                                                          
004690 0750-REBUILD-VARIATION-FILE-CASCADE-RTN.                                 
004700                                                                          
004710*    TKT#5520 -- VARIATION-FILE IS NOT HELD OPEN EITHER, SAME FIX         
004720*    AS 0610/0710.                                                        
004730                                                                          
004740     OPEN INPUT VARIATION-FILE.                                           
004750     OPEN OUTPUT WORK-VARIATION-FILE.                                     
004760     MOVE "N" TO WS-WORK-VARIATION-EOF.                                   
004770     PERFORM 0760-COPY-VARIATION-SKIP-CASCADE-RTN                         
004780         UNTIL WORK-VARIATION-AT-EOF.                                     
004790     CLOSE VARIATION-FILE.                                                
004800     CLOSE WORK-VARIATION-FILE.                                           
004810                                                                          
004820     OPEN INPUT WORK-VARIATION-FILE.                                      
004830     OPEN OUTPUT VARIATION-FILE.                                          
004840     MOVE "N" TO WS-WORK-VARIATION-EOF.                                   
004850     PERFORM 0770-COPY-BACK-VARIATION-STEP-RTN                            
004860         UNTIL WORK-VARIATION-AT-EOF.                                     
004870     CLOSE WORK-VARIATION-FILE.                                           
004880     CLOSE VARIATION-FILE.                                                
004890 0750-EXIT.                                                               
004900     EXIT.                                                                
004910*-----------------------------------------------------------------        
004920                                                                          
004930 0760-COPY-VARIATION-SKIP-CASCADE-RTN.                                    
004940                                                                          
004950     READ VARIATION-FILE                                                  
004960         AT END                                                           
004970             MOVE "Y" TO WS-WORK-VARIATION-EOF.                           
004980                                                                          
004990     IF NOT WORK-VARIATION-AT-EOF                                         
005000         IF VAR-FLAG-KEY NOT = MAINT-FLAG-KEY                             
005010             WRITE WORK-VARIATION-RECORD FROM VARIATION-RECORD.           
005020*-----------------------------------------------------------------        
005030                                                                          
005040 0770-COPY-BACK-VARIATION-STEP-RTN.                                       
005050                                                                          
005060     READ WORK-VARIATION-FILE                                             
005070         AT END                                                           
005080             MOVE "Y" TO WS-WORK-VARIATION-EOF.                           
005090                                                                          
005100     IF NOT WORK-VARIATION-AT-EOF                                         
005110         WRITE VARIATION-RECORD FROM WORK-VARIATION-RECORD.               
005120*-----------------------------------------------------------------        
005130                                                                          
005140     COPY "PL-LOOK-FOR-FLAG-RECORD.CBL".                                  
005150*-----------------------------------------------------------------        
