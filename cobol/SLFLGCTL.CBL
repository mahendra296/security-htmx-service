000100*                                                                         
000110*    SLFLGCTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the flag-master control record.  Single            
000150*    record, key always 1, same idea as the old CONTROL-FILE that         
000160*    used to hand out the next voucher number -- here it hands out        
000170*    the next relative record number for FLAG-FILE.                       
000180*-----------------------------------------------------------------        
000190*    1999-03-05  R.OKONKWO   TKT#4412  ORIGINAL                           
000200*-----------------------------------------------------------------        
000210                                                                          
000220     SELECT FLAG-CONTROL-FILE                                             
000230            ASSIGN TO "FLAGCTL"                                           
000240            ORGANIZATION IS RELATIVE                                      
000250            ACCESS MODE IS RANDOM                                         
000260            RELATIVE KEY IS FLGCTL-REL-KEY                                
000270            FILE STATUS IS WS-FLGCTL-FILE-STATUS.                         
