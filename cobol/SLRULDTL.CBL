000100*                                                                         
000110*    SLRULDTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the rule detail file -- one row per                
000150*    targeting rule defined under a flag, in the order the rule           
000160*    is to be tried.  Sequential, read top to bottom and matched          
000170*    to the owning flag in working storage.                               
000180*-----------------------------------------------------------------        
000190*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000200*-----------------------------------------------------------------        
000210                                                                          
000220     SELECT RULE-FILE                                                     
000230            ASSIGN TO "RULDTL"                                            
000240            ORGANIZATION IS SEQUENTIAL.                                   
