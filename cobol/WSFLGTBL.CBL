000100*                                                                         
000110*    WSFLGTBL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    WORKING-STORAGE to be used by PL-LOOK-FOR-FLAG-RECORD.CBL,           
000150*    PL-LOAD-FLAG-CHILDREN.CBL, PL-SET-DEFAULT-VARIATION.CBL              
000160*    and by FLAG-MAINTENANCE / FLAG-EVALUATION / FLAG-LISTING-            
000170*    REPORT.                                                              
000180*                                                                         
000190*    WS-VARIATION-TABLE / WS-RULE-TABLE hold the variations and           
000200*    rules belonging to the ONE flag currently being worked on --         
000210*    loaded fresh off VARIATION-FILE / RULE-FILE every time a new         
000220*    flag key is taken up, the same way VENDOR-FILE children used         
000230*    to get pulled into a working table for the voucher on screen.        
000240*-----------------------------------------------------------------        
000250*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000260*    2003-02-17  T.VANCE     TKT#5044  RAISED RULE TABLE FROM             
000270*                                      100 TO 200 ENTRIES, ONE            
000280*                                      FLAG OUTGREW THE LIMIT             
000290*-----------------------------------------------------------------        
000300                                                                          
000310     01  WS-SEARCH-FLAG-KEY               PIC X(40).                      
000320     01  WS-FLAG-REL-KEY                  PIC 9(08) COMP.                 
000330     01  WS-FLAG-FILE-STATUS              PIC X(02).                      
000340     01  WS-FOUND-FLAG-RECORD             PIC X(01).                      
000350         88  FOUND-FLAG-RECORD                VALUE "Y".                  
000360     01  WS-FLAG-END-OF-FILE              PIC X(01).                      
000370         88  FLAG-END-OF-FILE                 VALUE "Y".                  
000380                                                                          
000390     01  WS-VARIATION-END-OF-FILE         PIC X(01).                      
000400         88  VARIATION-END-OF-FILE            VALUE "Y".                  
000410     01  WS-RULE-END-OF-FILE              PIC X(01).                      
000420         88  RULE-END-OF-FILE                 VALUE "Y".                  
000430                                                                          
000440     01  WS-DEFAULT-VAR-INDEX             PIC S9(04) COMP-3.              
000450     01  WS-FOUND-DEFAULT-VAR             PIC X(01).                      
000460         88  FOUND-DEFAULT-VAR                VALUE "Y".                  
000470                                                                          
000480     01  FLGCTL-REL-KEY                    PIC 9(08) COMP.                
000490     01  WS-FLGCTL-FILE-STATUS             PIC X(02).                     
000500                                                                          
000510     01  WS-FLAG-CHILDREN.                                                
000520         05  WS-VARIATION-COUNT           PIC S9(04) COMP-3.              
000530         05  WS-VARIATION-TABLE OCCURS 50 TIMES                           
000540                 INDEXED BY WS-VAR-IDX.                                   
000550             10  WS-VAR-INDEX             PIC S9(04) COMP-3.              
000560             10  WS-VAR-NAME              PIC X(60).                      
000570             10  WS-VAR-VALUE             PIC X(200).                     
000580         05  WS-RULE-COUNT                PIC S9(04) COMP-3.              
000590         05  WS-RULE-TABLE OCCURS 200 TIMES                               
000600                 INDEXED BY WS-RULE-IDX.                                  
000610             10  WS-RULE-ID               PIC X(10).                      
000620             10  WS-RULE-ORDER            PIC S9(04) COMP-3.              
000630             10  WS-RULE-ATTRIBUTE        PIC X(40).                      
000640             10  WS-RULE-OPERATOR         PIC X(10).                      
000650             10  WS-RULE-VALUE            PIC X(200).                     
000660             10  WS-RULE-VARIATION-INDEX  PIC S9(04) COMP-3.              
