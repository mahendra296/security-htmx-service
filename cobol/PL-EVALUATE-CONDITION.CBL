000100*                                                                         
000110*    PL-EVALUATE-CONDITION.CBL                                            
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    Tests one rule condition.  Caller loads WS-CONDITION-                
000150*    OPERATOR, WS-CONDITION-OPERAND (the RULE-VALUE) and                  
000160*    WS-CONDITION-CANDIDATE (the context value off the request),          
000170*    PERFORMs 9300-EVALUATE-CONDITION-RTN THRU 9300-EXIT, then            
000180*    tests CONDITION-TRUE.                                                
000190*                                                                         
000200*    MATCHES is documented on the source system as a regular              
000210*    expression test.  There is no regex engine on this box, so           
000220*    MATCHES falls back to an exact-equality test here -- same            
000230*    answer as EQUALS for the literal patterns this shop's rules          
000240*    actually use in practice.                                            
000250*-----------------------------------------------------------------        
000260*    1999-04-12  R.OKONKWO   TKT#4430  ORIGINAL                           
000270*    2000-06-06  D.ABIOLA    TKT#4712  OPERATOR COMPARE IS NOW            
000280*                                      CASE INSENSITIVE PER               
000290*                                      RULE-WRITERS' REQUEST,             
000300*                                      VALUE STAYS CASE SENSITIVE         
000310*-----------------------------------------------------------------        
000320                                                                          
000330 9300-EVALUATE-CONDITION-RTN.                                             
000340                                                                          
000350     MOVE "N" TO WS-CONDITION-RESULT.                                     
000360                                                                          
000370     INSPECT WS-CONDITION-OPERATOR CONVERTING                             
000380             "abcdefghijklmnopqrstuvwxyz" TO                              
000390             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
000400                                                                          
000410     IF OPERATOR-IS-EQUALS OR OPERATOR-IS-MATCHES                         
000420         PERFORM 9310-EQUALS-TEST-RTN THRU 9310-EXIT.                     
000430                                                                          
000440     IF OPERATOR-IS-CONTAINS                                              
000450         PERFORM 9320-CONTAINS-TEST-RTN THRU 9320-EXIT.                   
000460                                                                          
000470     IF OPERATOR-IS-STARTSWITH                                            
000480         PERFORM 9330-STARTSWITH-TEST-RTN THRU 9330-EXIT.                 
000490                                                                          
000500     IF OPERATOR-IS-ENDSWITH                                              
000510         PERFORM 9340-ENDSWITH-TEST-RTN THRU 9340-EXIT.                   
000520                                                                          
000530     IF OPERATOR-IS-IN                                                    
000540         PERFORM 9350-IN-TEST-RTN THRU 9350-EXIT.                         
000550 9300-EXIT.                                                               
000560     EXIT.                                                                
000570*-----------------------------------------------------------------        
000580                                                                          
000590 9310-EQUALS-TEST-RTN.                                                    
000600                                                                          
000610     IF WS-CONDITION-CANDIDATE = WS-CONDITION-OPERAND                     
000620         MOVE "Y" TO WS-CONDITION-RESULT.                                 
000630 9310-EXIT.                                                               
000640     EXIT.                                                                
000650*-----------------------------------------------------------------        
000660                                                                          
000670 9320-CONTAINS-TEST-RTN.                                                  
000680                                                                          
000690     MOVE WS-CONDITION-OPERAND TO WS-SCRATCH-FIELD.                       
000700     PERFORM 9360-FIND-TRAILING-LEN-RTN THRU 9360-EXIT.                   
000710     MOVE WS-TRIMMED-LEN TO WS-OPERAND-LEN.                               
000720                                                                          
000730     IF WS-OPERAND-LEN > 0                                                
000740         MOVE 0 TO WS-TALLY                                               
000750         INSPECT WS-CONDITION-CANDIDATE TALLYING WS-TALLY                 
000760             FOR ALL WS-CONDITION-OPERAND (1:WS-OPERAND-LEN)              
000770         IF WS-TALLY NOT = 0                                              
000780             MOVE "Y" TO WS-CONDITION-RESULT.                             
000790 9320-EXIT.                                                               
000800     EXIT.                                                                
000810*-----------------------------------------------------------------        
000820                                                                          
000830 9330-STARTSWITH-TEST-RTN.                                                
000840                                                                          
000850     MOVE WS-CONDITION-OPERAND TO WS-SCRATCH-FIELD.                       
000860     PERFORM 9360-FIND-TRAILING-LEN-RTN THRU 9360-EXIT.                   
000870     MOVE WS-TRIMMED-LEN TO WS-OPERAND-LEN.                               
000880                                                                          
000890     IF WS-OPERAND-LEN > 0                                                
000900         IF WS-CONDITION-CANDIDATE (1:WS-OPERAND-LEN) =                   
000910            WS-CONDITION-OPERAND  (1:WS-OPERAND-LEN)                      
000920             MOVE "Y" TO WS-CONDITION-RESULT.                             
000930 9330-EXIT.                                                               
000940     EXIT.                                                                
000950*-----------------------------------------------------------------        
000960                                                                          
000970 9340-ENDSWITH-TEST-RTN.                                                  
000980                                                                          
000990     MOVE WS-CONDITION-OPERAND TO WS-SCRATCH-FIELD.                       
001000     PERFORM 9360-FIND-TRAILING-LEN-RTN THRU 9360-EXIT.                   
001010     MOVE WS-TRIMMED-LEN TO WS-OPERAND-LEN.                               
001020                                                                          
001030     MOVE WS-CONDITION-CANDIDATE TO WS-SCRATCH-FIELD.                     
001040     PERFORM 9360-FIND-TRAILING-LEN-RTN THRU 9360-EXIT.                   
001050     MOVE WS-TRIMMED-LEN TO WS-CANDIDATE-LEN.                             
001060                                                                          
001070     IF WS-OPERAND-LEN > 0                                                
001080     AND WS-OPERAND-LEN NOT > WS-CANDIDATE-LEN                            
001090         COMPUTE WS-START-POS =                                           
001100                 WS-CANDIDATE-LEN - WS-OPERAND-LEN + 1                    
001110         IF WS-CONDITION-CANDIDATE (WS-START-POS:WS-OPERAND-LEN) =        
001120            WS-CONDITION-OPERAND  (1:WS-OPERAND-LEN)                      
001130             MOVE "Y" TO WS-CONDITION-RESULT.                             
001140 9340-EXIT.                                                               
001150     EXIT.                                                                
001160*-----------------------------------------------------------------        
001170                                                                          
001180 9350-IN-TEST-RTN.                                                        
001190                                                                          
001200     MOVE SPACES TO WS-IN-CANDIDATE-TABLE (1).                            
001210     MOVE 0 TO WS-IN-CANDIDATE-COUNT.                                     
001220     MOVE 1 TO WS-SUB1.                                                   
001230     PERFORM 9351-CLEAR-IN-TABLE-STEP-RTN                                 
001240         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 20.                  
001250                                                                          
001260     UNSTRING WS-CONDITION-OPERAND DELIMITED BY ","                       
001270         INTO WS-IN-CANDIDATE-TABLE (01)                                  
001280              WS-IN-CANDIDATE-TABLE (02)                                  
001290              WS-IN-CANDIDATE-TABLE (03)                                  
001300              WS-IN-CANDIDATE-TABLE (04)                                  
001310              WS-IN-CANDIDATE-TABLE (05)                                  
001320              WS-IN-CANDIDATE-TABLE (06)                                  
001330              WS-IN-CANDIDATE-TABLE (07)                                  
001340              WS-IN-CANDIDATE-TABLE (08)                                  
001350              WS-IN-CANDIDATE-TABLE (09)                                  
001360              WS-IN-CANDIDATE-TABLE (10)                                  
001370              WS-IN-CANDIDATE-TABLE (11)                                  
001380              WS-IN-CANDIDATE-TABLE (12)                                  
001390              WS-IN-CANDIDATE-TABLE (13)                                  
001400              WS-IN-CANDIDATE-TABLE (14)                                  
001410              WS-IN-CANDIDATE-TABLE (15)                                  
001420              WS-IN-CANDIDATE-TABLE (16)                                  
001430              WS-IN-CANDIDATE-TABLE (17)                                  
001440              WS-IN-CANDIDATE-TABLE (18)                                  
001450              WS-IN-CANDIDATE-TABLE (19)                                  
001460              WS-IN-CANDIDATE-TABLE (20)                                  
001470         TALLYING IN WS-IN-CANDIDATE-COUNT.                               
001480                                                                          
001490     MOVE 1 TO WS-SUB1.                                                   
001500     PERFORM 9352-TEST-ONE-IN-CANDIDATE-RTN                               
001510         VARYING WS-SUB1 FROM 1 BY 1                                      
001520         UNTIL WS-SUB1 > WS-IN-CANDIDATE-COUNT OR CONDITION-TRUE.         
001530 9350-EXIT.                                                               
001540     EXIT.                                                                
001550*-----------------------------------------------------------------        
001560                                                                          
001570 9351-CLEAR-IN-TABLE-STEP-RTN.                                            
001580                                                                          
001590     MOVE SPACES TO WS-IN-CANDIDATE-TABLE (WS-SUB1).                      
001600*-----------------------------------------------------------------        
001610                                                                          
001620 9352-TEST-ONE-IN-CANDIDATE-RTN.                                          
001630                                                                          
001640     MOVE WS-IN-CANDIDATE-TABLE (WS-SUB1) TO WS-SCRATCH-FIELD.            
001650     PERFORM 9370-FIND-LEADING-POS-RTN THRU 9370-EXIT.                    
001660                                                                          
001670     IF WS-START-POS > 200                                                
001680         MOVE SPACES TO WS-SCRATCH-FIELD                                  
001690     ELSE                                                                 
001700         IF WS-START-POS > 1                                              
001710             MOVE WS-SCRATCH-FIELD (WS-START-POS:) TO                     
001720                                              WS-SCRATCH-FIELD-2          
001730             MOVE WS-SCRATCH-FIELD-2 TO WS-SCRATCH-FIELD.                 
001740                                                                          
001750     IF WS-SCRATCH-FIELD = WS-CONDITION-CANDIDATE                         
001760         MOVE "Y" TO WS-CONDITION-RESULT.                                 
001770*-----------------------------------------------------------------        
001780                                                                          
001790 9360-FIND-TRAILING-LEN-RTN.                                              
001800                                                                          
001810     MOVE 200 TO WS-SUB2.                                                 
001820     PERFORM 9380-NO-OP-RTN                                               
001830         VARYING WS-SUB2 FROM 200 BY -1                                   
001840         UNTIL WS-SUB2 = 0                                                
001850            OR WS-SCRATCH-FIELD (WS-SUB2:1) NOT = SPACE.                  
001860     MOVE WS-SUB2 TO WS-TRIMMED-LEN.                                      
001870 9360-EXIT.                                                               
001880     EXIT.                                                                
001890*-----------------------------------------------------------------        
001900                                                                          
001910 9370-FIND-LEADING-POS-RTN.                                               
001920                                                                          
001930     MOVE 1 TO WS-START-POS.                                              
001940     PERFORM 9380-NO-OP-RTN                                               
001950         VARYING WS-START-POS FROM 1 BY 1                                 
001960         UNTIL WS-START-POS > 200                                         
001970            OR WS-SCRATCH-FIELD (WS-START-POS:1) NOT = SPACE.             
001980 9370-EXIT.                                                               
001990     EXIT.                                                                
002000*-----------------------------------------------------------------        
002010                                                                          
002020 9380-NO-OP-RTN.                                                          
002030                                                                          
002040     CONTINUE.                                                            
