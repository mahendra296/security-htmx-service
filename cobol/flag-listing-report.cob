000100*                                                                         
000110*    FLAG-LISTING-REPORT                                                  
000120*                                                                         
000130*=================================================================        
000140*    PRINTS THE WHOLE FLAG MASTER, ONE FLAG PER BLOCK WITH ITS            
000150*    VARIATIONS AND RULES INDENTED UNDERNEATH, SO OPERATIONS HAS          
000160*    A HARD COPY OF WHAT THE EVALUATION PASS SAW EACH NIGHT.              
000170*    SAME READ-THE-WHOLE-MASTER-SEQUENTIALLY SHAPE AS THE OLD             
000180*    print-vendor-by-number PROGRAM.                                      
000190*=================================================================        
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID. flag-listing-report.                                         
000220 AUTHOR. D. ABIOLA.                                                       
000230 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000240 DATE-WRITTEN. 05/21/2001.                                                
000250 DATE-COMPILED.                                                           
000260 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000270*-----------------------------------------------------------------        
000280*    C H A N G E   L O G                                                  
000290*-----------------------------------------------------------------        
000300*    2001-05-21  D.ABIOLA     TKT#4820  ORIGINAL - THIRD PASS OF          
000310*                                       THE NIGHTLY RUN, PER              
000320*                                       OPERATIONS' REQUEST FOR A         
000330*                                       HARD COPY OF THE FLAG             
000340*                                       MASTER EVERY NIGHT.               
000350*    2003-02-17  T.VANCE      TKT#5044  RULE TABLE RAISED TO 200          
000360*                                       ENTRIES IN WSFLGTBL.CBL -         
000370*                                       NO CHANGE NEEDED HERE,            
000380*                                       PRINT LOOP ALREADY DRIVEN         
000390*                                       OFF WS-RULE-COUNT.                
000400*    2004-07-19  M.PELLETIER  TKT#5180  NO CHANGE - FLAG-RULE-            
000410*                                       COUNT ADDED TO FDFLAG.CBL         
000420*                                       FOR OTHER CALLERS, THIS           
000430*                                       REPORT STILL COUNTS OFF           
000440*                                       THE LOADED TABLE.                 
000450*-----------------------------------------------------------------        
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SOURCE-COMPUTER. IBM-370.                                                
000490 OBJECT-COMPUTER. IBM-370.                                                
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM.                                                  
000520*-----------------------------------------------------------------        
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550                                                                          
000560     COPY "SLFLAG.CBL".                                                   
000570     COPY "SLVARDTL.CBL".                                                 
000580     COPY "SLRULDTL.CBL".                                                 
000590                                                                          
000600     SELECT PRINTER-FILE                                                  
000610            ASSIGN TO "FLAGRPT"                                           
000620            ORGANIZATION IS LINE SEQUENTIAL.                              
000630*-----------------------------------------------------------------        
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660                                                                          
000670     COPY "FDFLAG.CBL".                                                   
000680     COPY "FDVARDTL.CBL".                                                 
000690     COPY "FDRULDTL.CBL".                                                 
000700                                                                          
000710     FD  PRINTER-FILE                                                     
000720         LABEL RECORDS ARE OMITTED.                                       
000730     01  PRINTER-RECORD                   PIC X(80).                      
000740*-----------------------------------------------------------------        
000750 WORKING-STORAGE SECTION.                                                 
000760                                                                          
000770     COPY "WSFLGTBL.CBL".                                                 
000780                                                                          
000790     01  RPT-TITLE.                                                       
000800         05  FILLER                       PIC X(28) VALUE SPACES.         
000810         05  FILLER                       PIC X(24)                       
000820                                  VALUE "FEATURE FLAG LISTING".           
000830         05  FILLER                       PIC X(14) VALUE SPACES.         
000840         05  FILLER                       PIC X(05) VALUE "PAGE:".        
000850         05  RPT-PAGE-NUMBER              PIC 9(04) VALUE 0.              
000860                                                                          
000870     01  RPT-HEADING-1.                                                   
000880         05  FILLER                  PIC X(01) VALUE SPACES.              
000890         05  FILLER                  PIC X(09) VALUE "FLAG KEY".          
000900         05  FILLER                  PIC X(32) VALUE SPACES.              
000910         05  FILLER                  PIC X(09) VALUE "NAME".              
000920         05  FILLER                  PIC X(22) VALUE SPACES.              
000930         05  FILLER                  PIC X(07) VALUE "ENABLED".           
000940                                                                          
000950     01  RPT-HEADING-2.                                                   
000960         05  FILLER                       PIC X(80) VALUE ALL "-".        
000970                                                                          
000980     01  DETAIL-FLAG.                                                     
000990         05  FILLER                       PIC X(01) VALUE SPACES.         
001000         05  D-FLAG-KEY                   PIC X(40).                      
001010         05  FILLER                       PIC X(01) VALUE SPACES.         
001020         05  D-FLAG-NAME                  PIC X(30).                      
001030         05  FILLER                       PIC X(01) VALUE SPACES.         
001040         05  D-FLAG-ENABLED               PIC X(01).                      
001050         05  FILLER                       PIC X(06) VALUE SPACES.         
001060                                                                          
001070     01  DETAIL-VAR.                                                      
001080         05  FILLER                       PIC X(04) VALUE SPACES.         
001090         05  FILLER                       PIC X(04) VALUE "VAR:".         
001100         05  D-VAR-INDEX                  PIC ZZZ9.                       
001110         05  FILLER                       PIC X(02) VALUE SPACES.         
001120         05  D-VAR-NAME                   PIC X(20).                      
001130         05  FILLER                       PIC X(01) VALUE SPACES.         
001140         05  D-VAR-VALUE                  PIC X(45).                      
001150                                                                          
001160     01  DETAIL-RULE.                                                     
001170         05  FILLER                       PIC X(04) VALUE SPACES.         
001180         05  FILLER                       PIC X(05) VALUE "RULE:".        
001190         05  D-RULE-ID                    PIC X(10).                      
001200         05  FILLER                       PIC X(01) VALUE SPACES.         
001210         05  D-RULE-ATTRIBUTE             PIC X(20).                      
001220         05  FILLER                       PIC X(01) VALUE SPACES.         
001230         05  D-RULE-OPERATOR              PIC X(10).                      
001240         05  FILLER                       PIC X(01) VALUE SPACES.         
001250         05  D-RULE-VALUE                 PIC X(20).                      
001260         05  FILLER                       PIC X(01) VALUE SPACES.         
001270         05  D-RULE-VAR-IDX               PIC ZZZ9.                       
001280                                                                          
001290     01  W-PRINTED-LINES                  PIC 9(02) VALUE 0.              
001300         88  PAGE-FULL                        VALUE 30 THRU 99.           
001310*-----------------------------------------------------------------        
001320 PROCEDURE DIVISION.                                                      
001330                                                                          
001340 0100-MAIN-RTN.                                                           
001350                                                                          
001360     OPEN INPUT FLAG-FILE.                                                
001370     OPEN INPUT VARIATION-FILE.                                           
001380     OPEN INPUT RULE-FILE.                                                
001390     OPEN OUTPUT PRINTER-FILE.                                            
001400                                                                          
001410     MOVE 0 TO RPT-PAGE-NUMBER.                                           
001420     MOVE "N" TO WS-FLAG-END-OF-FILE.                                     
001430                                                                          
001440     PERFORM 0300-PRINT-HEADINGS-RTN THRU 0300-EXIT.                      
001450                                                                          
001460     READ FLAG-FILE NEXT RECORD                                           
001470         AT END                                                           
001480             MOVE "NO FLAGS IN THE FLAG FILE !" TO PRINTER-RECORD         
001490             WRITE PRINTER-RECORD BEFORE ADVANCING 1                      
001500             PERFORM 0310-FINALIZE-PAGE-RTN THRU 0310-EXIT                
001510             MOVE "Y" TO WS-FLAG-END-OF-FILE.                             
001520                                                                          
001530 0110-MAIN-LOOP-RTN.                                                      
001540     IF FLAG-END-OF-FILE                                                  
001550         GO TO 0120-MAIN-LOOP-EXIT.                                       
001560     PERFORM 0200-PRINT-ONE-FLAG-RTN THRU 0200-EXIT.                      
001570     GO TO 0110-MAIN-LOOP-RTN.                                            
001580 0120-MAIN-LOOP-EXIT.                                                     
001590                                                                          
001600     CLOSE FLAG-FILE.                                                     
001610     CLOSE VARIATION-FILE.                                                
001620     CLOSE RULE-FILE.                                                     
001630     CLOSE PRINTER-FILE.                                                  
001640                                                                          
001650     EXIT PROGRAM.                                                        
001660     STOP RUN.                                                            
001670*-----------------------------------------------------------------        
001680                                                                          
001690 0200-PRINT-ONE-FLAG-RTN.                                                 
001700                                                                          
001710     MOVE FLAG-KEY     TO D-FLAG-KEY.                                     
001720     MOVE FLAG-NAME    TO D-FLAG-NAME.                                    
001730     MOVE FLAG-ENABLED TO D-FLAG-ENABLED.                                 
001740     MOVE DETAIL-FLAG  TO PRINTER-RECORD.                                 
001750     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
001760     ADD 1 TO W-PRINTED-LINES.                                            
001770                                                                          
001780     MOVE FLAG-KEY TO WS-SEARCH-FLAG-KEY.                                 
001790     PERFORM 9200-LOAD-FLAG-CHILDREN-RTN THRU 9200-EXIT.                  
001800                                                                          
001810     PERFORM 0210-PRINT-VARIATION-STEP-RTN                                
001820         VARYING WS-VAR-IDX FROM 1 BY 1                                   
001830         UNTIL WS-VAR-IDX > WS-VARIATION-COUNT.                           
001840                                                                          
001850     PERFORM 0220-PRINT-RULE-STEP-RTN                                     
001860         VARYING WS-RULE-IDX FROM 1 BY 1                                  
001870         UNTIL WS-RULE-IDX > WS-RULE-COUNT.                               
001880                                                                          
001890     MOVE SPACES TO PRINTER-RECORD.                                       
001900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
001910     ADD 1 TO W-PRINTED-LINES.                                            
001920                                                                          
001930     READ FLAG-FILE NEXT RECORD                                           
001940         AT END                                                           
001950             MOVE "Y" TO WS-FLAG-END-OF-FILE.                             
001960                                                                          
001970     IF FLAG-END-OF-FILE                                                  
001980         PERFORM 0310-FINALIZE-PAGE-RTN THRU 0310-EXIT                    
001990     ELSE                                                                 
002000         IF PAGE-FULL                                                     
002010             PERFORM 0310-FINALIZE-PAGE-RTN THRU 0310-EXIT                
002020             PERFORM 0300-PRINT-HEADINGS-RTN THRU 0300-EXIT.              
002030 0200-EXIT.                                                               
002040     EXIT.                                                                
002050*-----------------------------------------------------------------        
002060                                                                          
002070 0210-PRINT-VARIATION-STEP-RTN.                                           
002080                                                                          
002090     MOVE WS-VAR-INDEX (WS-VAR-IDX) TO D-VAR-INDEX.                       
002100     MOVE WS-VAR-NAME  (WS-VAR-IDX) TO D-VAR-NAME.                        
002110     MOVE WS-VAR-VALUE (WS-VAR-IDX) TO D-VAR-VALUE.                       
002120     MOVE DETAIL-VAR TO PRINTER-RECORD.                                   
002130     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002140     ADD 1 TO W-PRINTED-LINES.                                            
002150*-----------------------------------------------------------------        
002160                                                                          
002170 0220-PRINT-RULE-STEP-RTN.                                                
002180                                                                          
002190     MOVE WS-RULE-ID        (WS-RULE-IDX) TO D-RULE-ID.                   
002200     MOVE WS-RULE-ATTRIBUTE (WS-RULE-IDX) TO D-RULE-ATTRIBUTE.            
002210     MOVE WS-RULE-OPERATOR  (WS-RULE-IDX) TO D-RULE-OPERATOR.             
002220     MOVE WS-RULE-VALUE     (WS-RULE-IDX) TO D-RULE-VALUE.                
002230     MOVE WS-RULE-VARIATION-INDEX (WS-RULE-IDX) TO D-RULE-VAR-IDX.        
002240     MOVE DETAIL-RULE TO PRINTER-RECORD.                                  
002250     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002260     ADD 1 TO W-PRINTED-LINES.                                            
002270*-----------------------------------------------------------------        
002280                                                                          
002290 0300-PRINT-HEADINGS-RTN.                                                 
002300                                                                          
002310     ADD 1 TO RPT-PAGE-NUMBER.                                            
002320                                                                          
002330     MOVE RPT-TITLE TO PRINTER-RECORD.                                    
002340     WRITE PRINTER-RECORD AFTER ADVANCING C01.                            
002350     MOVE RPT-HEADING-1 TO PRINTER-RECORD.                                
002360     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
002370     MOVE RPT-HEADING-2 TO PRINTER-RECORD.                                
002380     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
002390     MOVE SPACES TO PRINTER-RECORD.                                       
002400     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
002410                                                                          
002420     MOVE 4 TO W-PRINTED-LINES.                                           
002430 0300-EXIT.                                                               
002440     EXIT.                                                                
002450*-----------------------------------------------------------------        
002460                                                                          
002470 0310-FINALIZE-PAGE-RTN.                                                  
002480                                                                          
002490     MOVE SPACES TO PRINTER-RECORD.                                       
002500     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.                           
002510 0310-EXIT.                                                               
002520     EXIT.                                                                
002530*-----------------------------------------------------------------        
002540                                                                          
002550     COPY "PL-LOAD-FLAG-CHILDREN.CBL".                                    
002560*-----------------------------------------------------------------        
