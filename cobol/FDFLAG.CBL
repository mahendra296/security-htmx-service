000100*                                                                         
000110*    FDFLAG.CBL                                                           
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the flag master (one row per feature          
000150*    flag known to the rating batch).  FLAG-KEY carries an 8-byte         
000160*    owning-application prefix the same way VENDOR-NUMBER used to         
000170*    carry a region code in the old AP system -- see the REDEFINES        
000180*    below.                                                               
000190*-----------------------------------------------------------------        
000200*    1999-03-02  R.OKONKWO   TKT#4412  ORIGINAL                           
000210*    2004-07-19  M.PELLETIER TKT#5180  ADDED FLAG-RULE-COUNT SO           
000220*                                      THE LISTING REPORT NEED            
000230*                                      NOT RE-SCAN RULE-DETAIL            
000240*                                      TWICE PER FLAG                     
000250*-----------------------------------------------------------------        
000260                                                                          
000270     FD  FLAG-FILE                                                        
000280         LABEL RECORDS ARE STANDARD.                                      
000290     01  FLAG-RECORD.                                                     
000300         05  FLAG-KEY                     PIC X(40).                      
000310         05  FLAG-KEY-R REDEFINES FLAG-KEY.                               
000320             10  FLAG-KEY-APP-PREFIX      PIC X(08).                      
000330             10  FLAG-KEY-SUFFIX          PIC X(32).                      
000340         05  FLAG-NAME                    PIC X(60).                      
000350         05  FLAG-DESCRIPTION             PIC X(200).                     
000360         05  FLAG-ENABLED                 PIC X(01).                      
000370             88  FLAG-IS-ENABLED              VALUE "Y".                  
000380             88  FLAG-IS-DISABLED             VALUE "N".                  
000390         05  FLAG-DEFAULT-VAR-INDEX       PIC S9(04) COMP-3.              
000400         05  FLAG-VARIATION-COUNT         PIC S9(04) COMP-3.              
000410         05  FLAG-RULE-COUNT              PIC S9(04) COMP-3.              
000420         05  FILLER                       PIC X(90).                      
