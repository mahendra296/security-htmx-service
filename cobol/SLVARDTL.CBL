000100*                                                                         
000110*    SLVARDTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the variation detail file -- one row per           
000150*    variation defined under a flag.  Sequential, read top to             
000160*    bottom and matched to the owning flag in working storage             
000170*    (see PL-LOAD-FLAG-CHILDREN.CBL) the same way VOUCHER-FILE            
000180*    used to get matched back to VENDOR-FILE.                             
000190*-----------------------------------------------------------------        
000200*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000210*-----------------------------------------------------------------        
000220                                                                          
000230     SELECT VARIATION-FILE                                                
000240            ASSIGN TO "VARDTL"                                            
000250            ORGANIZATION IS SEQUENTIAL.                                   
