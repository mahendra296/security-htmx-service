000100*                                                                         
000110*    FLAG-EVALUATION                                                      
000120*                                                                         
000130*=================================================================        
000140*    NIGHTLY RULE-EVALUATION PASS.  READS ONE EVALUATION-REQUEST          
000150*    PER FLAG KEY + CONTEXT, WALKS THAT FLAG'S RULES AND WRITES           
000160*    ONE EVALUATION-RESPONSE BACK OUT, THEN PRINTS AN END-OF-RUN          
000170*    REASON-CODE SUMMARY.  REPLACES THE OLD pay-selected-voucher          
000180*    READ-TRANSACTION/LOOK-UP-PARENT/APPLY-RULE SHAPE, BUT THE            
000190*    SHAPE ITSELF IS THE SAME ONE THAT PROGRAM USED.                      
000200*=================================================================        
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID. flag-evaluation.                                             
000230 AUTHOR. R. OKONKWO.                                                      
000240 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000250 DATE-WRITTEN. 04/11/1999.                                                
000260 DATE-COMPILED.                                                           
000270 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000280*-----------------------------------------------------------------        
000290*    C H A N G E   L O G                                                  
000300*-----------------------------------------------------------------        
000310*    1999-04-11  R.OKONKWO    TKT#4430  ORIGINAL                          
000320*    1999-06-08  R.OKONKWO    TKT#4455  ADDED THE BOOLEAN-ONLY            
000330*                                       PROBE PATH (REQ-ATTRIBUTE-        
000340*                                       COUNT = 0) AT D.ABIOLA'S          
000350*                                       REQUEST FOR THE OVERNIGHT         
000360*                                       HEALTH-CHECK FEED.                
000370*    1999-11-29  R.OKONKWO    TKT#4601  Y2K REVIEW - PULLS ITS            
000380*                                       RUN DATE FROM PL-GET-RUN-         
000390*                                       DATE.CBL, ALREADY WINDOWED        
000400*                                       THERE.  NO CHANGE HERE.           
000410*    2000-06-06  D.ABIOLA     TKT#4712  SEE PL-EVALUATE-                  
000420*                                       CONDITION.CBL - OPERATOR          
000430*                                       COMPARE NOW CASE                  
000440*                                       INSENSITIVE.                      
000450*    2001-02-19  D.ABIOLA     TKT#4788  FIXED: A MATCHED RULE             
000460*                                       POINTING AT A DELETED             
000470*                                       VARIATION INDEX WAS               
000480*                                       ENDING THE SCAN INSTEAD           
000490*                                       OF FALLING THROUGH TO THE         
000500*                                       NEXT RULE.  SEE FIND-             
000510*                                       RULE-VARIATION-RTN.               
000520*    2003-09-30  T.VANCE      TKT#5061  ADDED RC-TRACE DISPLAY            
000530*                                       TO MATCH feature-flag-            
000540*                                       system'S OPS REQUEST.             
000550*    2006-04-03  M.PELLETIER  TKT#5410  FIXED: THE BOOLEAN-ONLY           
000560*                                       PROBE PATH WAS REPORTING          
000570*                                       RESP-ENABLED = "Y" EVEN           
000580*                                       THOUGH A CONTEXTLESS PROBE        
000590*                                       CAN NEVER MATCH A RULE.           
000600*                                       NOW REPORTS "N" - SEE             
000610*                                       0500-EVALUATE-FLAG-               
000620*                                       BOOLEAN-RTN.                      
000630*    2007-09-18  M.PELLETIER  TKT#5502  FIXED: EVALUATEFLAG NEVER         
000640*                                       SCANNED WS-RULE-TABLE AT          
000650*                                       ALL, SO NO RULE COULD EVER        
000660*                                       MATCH.  A ONE-ATTRIBUTE           
000670*                                       PROBE NOW SETS REQ-               
000680*                                       BOOLEAN-PROBE (FDEVALIN.          
000690*                                       CBL) AND 0500 SCANS THE           
000700*                                       RULES FOR IT THE SAME WAY         
000710*                                       0400 DOES FOR SIMPLE.             
000720*-----------------------------------------------------------------        
000730 ENVIRONMENT DIVISION.                                                    
000740 CONFIGURATION SECTION.                                                   
000750 SOURCE-COMPUTER. IBM-370.                                                
000760 OBJECT-COMPUTER. IBM-370.                                                
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790*-----------------------------------------------------------------        
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820                                                                          
000830     COPY "SLFLAG.CBL".                                                   
000840     COPY "SLVARDTL.CBL".                                                 
000850     COPY "SLRULDTL.CBL".                                                 
000860     COPY "SLEVALIN.CBL".                                                 
000870     COPY "SLEVALOUT.CBL".                                                
000880                                                                          
000890     SELECT PRINTER-FILE                                                  
000900            ASSIGN TO "EVALRPT"                                           
000910            ORGANIZATION IS LINE SEQUENTIAL.                              
000920*-----------------------------------------------------------------        
000930 DATA DIVISION.                                                           
000940 FILE SECTION.                                                            
000950                                                                          
000960     COPY "FDFLAG.CBL".                                                   
000970     COPY "FDVARDTL.CBL".                                                 
000980     COPY "FDRULDTL.CBL".                                                 
000990     COPY "FDEVALIN.CBL".                                                 
001000     COPY "FDEVALOUT.CBL".                                                
001010                                                                          
001020     FD  PRINTER-FILE                                                     
001030         LABEL RECORDS ARE OMITTED.                                       
001040     01  PRINTER-RECORD                   PIC X(80).                      
001050*-----------------------------------------------------------------        
001060 WORKING-STORAGE SECTION.                                                 
001070                                                                          
001080     COPY "WSFLGTBL.CBL".                                                 
001090     COPY "WSCONDIT.CBL".                                                 
001100     COPY "WSRUNDTE.CBL".                                                 
001110                                                                          
001120     01  WS-REQ-END-OF-FILE               PIC X(01).                      
001130         88  REQ-END-OF-FILE                  VALUE "Y".                  
001140                                                                          
001150     01  WS-SCAN-DONE-FLAG                PIC X(01).                      
001160         88  SCAN-IS-DONE                     VALUE "Y".                  
001170                                                                          
001180     01  WS-FOUND-RULE-VAR                PIC X(01).                      
001190         88  FOUND-RULE-VAR                   VALUE "Y".                  
001200                                                                          
001210     77  WS-CONTEXT-SUB                   PIC S9(04) COMP.                
001220                                                                          
001230     01  WS-TOTAL-COUNT                   PIC S9(07) COMP VALUE 0.        
001240     01  WS-TOTAL-COUNT-X REDEFINES WS-TOTAL-COUNT                        
001250                                          PIC XXXX.                       
001260     77  WS-DISABLED-COUNT                PIC S9(07) COMP VALUE 0.        
001270     77  WS-MATCH-COUNT                   PIC S9(07) COMP VALUE 0.        
001280     77  WS-DEFAULT-COUNT                 PIC S9(07) COMP VALUE 0.        
001290     77  WS-NOTFOUND-COUNT                PIC S9(07) COMP VALUE 0.        
001300                                                                          
001310     77  W-PRINTED-LINES                  PIC 9(02) VALUE 0.              
001320                                                                          
001330     01  RPT-HEADING-1.                                                   
001340         05  FILLER                       PIC X(25) VALUE SPACES.         
001350         05  FILLER                       PIC X(30) VALUE                 
001360                 "FEATURE FLAG EVALUATION REPORT".                        
001370         05  FILLER                       PIC X(25) VALUE SPACES.         
001380                                                                          
001390     01  RPT-HEADING-2.                                                   
001400         05  FILLER                       PIC X(15)                       
001410                                          VALUE "RUN DATE:".              
001420         05  RPT-RUN-DATE                 PIC X(10).                      
001430         05  FILLER                       PIC X(55) VALUE SPACES.         
001440                                                                          
001450     01  RPT-HEADING-3.                                                   
001460         05  FILLER                       PIC X(80) VALUE ALL "-".        
001470                                                                          
001480     01  RPT-TOTAL-LINE.                                                  
001490         05  RPT-TOTAL-LABEL              PIC X(30).                      
001500         05  RPT-TOTAL-COUNT              PIC ZZZ,ZZZ,ZZ9.                
001510         05  FILLER                       PIC X(39) VALUE SPACES.         
001520*-----------------------------------------------------------------        
001530 PROCEDURE DIVISION.                                                      
001540                                                                          
001550 0100-MAIN-RTN.                                                           
001560                                                                          
001570     PERFORM 9600-GET-RUN-DATE-RTN THRU 9600-EXIT.                        
001580                                                                          
001590     OPEN INPUT FLAG-FILE.                                                
001600     OPEN INPUT VARIATION-FILE.                                           
001610     OPEN INPUT RULE-FILE.                                                
001620     OPEN INPUT EVALUATION-REQUEST-FILE.                                  
001630     OPEN OUTPUT EVALUATION-RESPONSE-FILE.                                
001640     OPEN OUTPUT PRINTER-FILE.                                            
001650                                                                          
001660     MOVE "N" TO WS-REQ-END-OF-FILE.                                      
001670                                                                          
001680     PERFORM 0150-READ-REQUEST-RTN THRU 0150-EXIT.                        
001690 0110-MAIN-LOOP-RTN.                                                      
001700     IF REQ-END-OF-FILE                                                   
001710         GO TO 0120-MAIN-LOOP-EXIT.                                       
001720     PERFORM 0200-EVALUATE-ONE-REQUEST-RTN THRU 0200-EXIT.                
001730     GO TO 0110-MAIN-LOOP-RTN.                                            
001740 0120-MAIN-LOOP-EXIT.                                                     
001750                                                                          
001760     PERFORM 0800-PRINT-HEADINGS-RTN THRU 0800-EXIT.                      
001770     PERFORM 0810-PRINT-SUMMARY-RTN THRU 0810-EXIT.                       
001780                                                                          
001790     CLOSE FLAG-FILE.                                                     
001800     CLOSE VARIATION-FILE.                                                
001810     CLOSE RULE-FILE.                                                     
001820     CLOSE EVALUATION-REQUEST-FILE.                                       
001830     CLOSE EVALUATION-RESPONSE-FILE.                                      
001840     CLOSE PRINTER-FILE.                                                  
001850                                                                          
001860     DISPLAY "FLAG-EVALUATION COMPLETE - REQUESTS READ: "                 
001870             WS-TOTAL-COUNT-X.                                            
001880                                                                          
001890     EXIT PROGRAM.                                                        
001900     STOP RUN.                                                            
001910*-----------------------------------------------------------------        
001920                                                                          
001930 0150-READ-REQUEST-RTN.                                                   
001940                                                                          
001950     READ EVALUATION-REQUEST-FILE                                         
001960         AT END                                                           
001970             MOVE "Y" TO WS-REQ-END-OF-FILE.                              
001980 0150-EXIT.                                                               
001990     EXIT.                                                                
002000*-----------------------------------------------------------------        
002010                                                                          
002020 0200-EVALUATE-ONE-REQUEST-RTN.                                           
002030                                                                          
002040     ADD 1 TO WS-TOTAL-COUNT.                                             
002050                                                                          
002060     MOVE SPACES TO EVALUATION-RESPONSE.                                  
002070     MOVE REQ-FLAG-KEY TO RESP-FLAG-KEY.                                  
002080     MOVE REQ-FLAG-KEY TO WS-SEARCH-FLAG-KEY.                             
002090                                                                          
002100     PERFORM 9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT.                
002110                                                                          
002120     IF NOT FOUND-FLAG-RECORD                                             
002130         MOVE "N" TO RESP-ENABLED                                         
002140         MOVE "NOT_FOUND" TO RESP-REASON                                  
002150     ELSE                                                                 
002160         PERFORM 9200-LOAD-FLAG-CHILDREN-RTN THRU 9200-EXIT               
002170         MOVE FLAG-DEFAULT-VAR-INDEX TO WS-DEFAULT-VAR-INDEX              
002180         IF FLAG-IS-DISABLED                                              
002190             MOVE "N" TO RESP-ENABLED                                     
002200             MOVE "FLAG_DISABLED" TO RESP-REASON                          
002210             PERFORM 9400-SET-DEFAULT-VARIATION-RTN THRU 9400-EXIT        
002220         ELSE                                                             
002230             IF REQ-ATTRIBUTE-COUNT = 0                                   
002240                 PERFORM 0500-EVALUATE-FLAG-BOOLEAN-RTN                   
002250                     THRU 0500-EXIT                                       
002260             ELSE                                                         
002270                 IF REQ-ATTRIBUTE-COUNT = 1                               
002280                     IF REQ-IS-BOOLEAN-PROBE                              
002290                         PERFORM 0500-EVALUATE-FLAG-BOOLEAN-RTN           
002300                             THRU 0500-EXIT                               
002310                     ELSE                                                 
002320                         PERFORM 0400-EVALUATE-FLAG-SIMPLE-RTN            
002330                             THRU 0400-EXIT                               
002340                 ELSE                                                     
002350                     PERFORM 0300-EVALUATE-FLAG-CONTEXT-RTN               
002360                         THRU 0300-EXIT.                                  
002370                                                                          
002380     PERFORM 0700-WRITE-RESPONSE-RTN THRU 0700-EXIT.                      
002390     PERFORM 0150-READ-REQUEST-RTN THRU 0150-EXIT.                        
002400 0200-EXIT.                                                               
002410     EXIT.                                                                
002420*-----------------------------------------------------------------        
002430                                                                          
002440 0300-EVALUATE-FLAG-CONTEXT-RTN.                                          
002450                                                                          
002460     MOVE "N" TO WS-SCAN-DONE-FLAG.                                       
002470                                                                          
002480     PERFORM 0310-SCAN-CONTEXT-RULE-STEP-RTN                              
002490         VARYING WS-RULE-IDX FROM 1 BY 1                                  
002500         UNTIL WS-RULE-IDX > WS-RULE-COUNT OR SCAN-IS-DONE.               
002510                                                                          
002520     IF NOT SCAN-IS-DONE                                                  
002530         MOVE "Y" TO RESP-ENABLED                                         
002540         MOVE "DEFAULT_VARIATION" TO RESP-REASON                          
002550         PERFORM 9400-SET-DEFAULT-VARIATION-RTN THRU 9400-EXIT.           
002560 0300-EXIT.                                                               
002570     EXIT.                                                                
002580*-----------------------------------------------------------------        
002590                                                                          
002600 0310-SCAN-CONTEXT-RULE-STEP-RTN.                                         
002610                                                                          
002620     MOVE "N" TO WS-CONDITION-RESULT.                                     
002630     PERFORM 0320-FIND-CONTEXT-VALUE-RTN THRU 0320-EXIT.                  
002640                                                                          
002650     IF CONDITION-TRUE                                                    
002660         MOVE WS-RULE-OPERATOR (WS-RULE-IDX) TO                           
002670              WS-CONDITION-OPERATOR                                       
002680         MOVE WS-RULE-VALUE (WS-RULE-IDX) TO WS-CONDITION-OPERAND         
002690         PERFORM 9300-EVALUATE-CONDITION-RTN THRU 9300-EXIT               
002700         IF CONDITION-TRUE                                                
002710             PERFORM 0600-FIND-RULE-VARIATION-RTN THRU 0600-EXIT          
002720             IF FOUND-RULE-VAR                                            
002730                 MOVE "Y" TO WS-SCAN-DONE-FLAG.                           
002740*-----------------------------------------------------------------        
002750                                                                          
002760 0320-FIND-CONTEXT-VALUE-RTN.                                             
002770                                                                          
002780     MOVE "N" TO WS-CONDITION-RESULT.                                     
002790     MOVE 1 TO WS-CONTEXT-SUB.                                            
002800                                                                          
002810     PERFORM 0330-FIND-CONTEXT-VALUE-STEP-RTN                             
002820         VARYING WS-CONTEXT-SUB FROM 1 BY 1                               
002830         UNTIL WS-CONTEXT-SUB > REQ-ATTRIBUTE-COUNT                       
002840            OR CONDITION-TRUE.                                            
002850 0320-EXIT.                                                               
002860     EXIT.                                                                
002870*-----------------------------------------------------------------        
002880                                                                          
002890 0330-FIND-CONTEXT-VALUE-STEP-RTN.                                        
002900                                                                          
002910     IF REQ-CONTEXT-ATTR (WS-CONTEXT-SUB) =                               
002920        WS-RULE-ATTRIBUTE (WS-RULE-IDX)                                   
002930         MOVE "Y" TO WS-CONDITION-RESULT                                  
002940         MOVE REQ-CONTEXT-VALUE (WS-CONTEXT-SUB) TO                       
002950              WS-CONDITION-CANDIDATE.                                     
002960*-----------------------------------------------------------------        
002970                                                                          
002980 0400-EVALUATE-FLAG-SIMPLE-RTN.                                           
002990                                                                          
003000     MOVE "N" TO WS-SCAN-DONE-FLAG.                                       
003010                                                                          
003020     PERFORM 0410-SCAN-SIMPLE-RULE-STEP-RTN                               
003030         VARYING WS-RULE-IDX FROM 1 BY 1                                  
003040         UNTIL WS-RULE-IDX > WS-RULE-COUNT OR SCAN-IS-DONE.               
003050                                                                          
003060     IF NOT SCAN-IS-DONE                                                  
003070         MOVE "Y" TO RESP-ENABLED                                         
003080         MOVE "DEFAULT_VARIATION" TO RESP-REASON                          
003090         PERFORM 9400-SET-DEFAULT-VARIATION-RTN THRU 9400-EXIT.           
003100 0400-EXIT.                                                               
003110     EXIT.                                                                
003120*-----------------------------------------------------------------        
003130                                                                          
003140 0410-SCAN-SIMPLE-RULE-STEP-RTN.                                          
003150                                                                          
003160     IF WS-RULE-ATTRIBUTE (WS-RULE-IDX) = REQ-CONTEXT-ATTR (1)            
003170         MOVE WS-RULE-OPERATOR (WS-RULE-IDX) TO                           
003180              WS-CONDITION-OPERATOR                                       
003190         MOVE WS-RULE-VALUE (WS-RULE-IDX) TO WS-CONDITION-OPERAND         
003200         MOVE REQ-CONTEXT-VALUE (1) TO WS-CONDITION-CANDIDATE             
003210         PERFORM 9300-EVALUATE-CONDITION-RTN THRU 9300-EXIT               
003220         IF CONDITION-TRUE                                                
003230             PERFORM 0600-FIND-RULE-VARIATION-RTN THRU 0600-EXIT          
003240             IF FOUND-RULE-VAR                                            
003250                 MOVE "Y" TO WS-SCAN-DONE-FLAG.                           
003260*-----------------------------------------------------------------        
003270                                                                          
003280 0500-EVALUATE-FLAG-BOOLEAN-RTN.                                          
003290                                                                          
003300*    TKT#5410 -- A PROBE WITH REQ-ATTRIBUTE-COUNT = 0 CARRIES NO          
003310*    CONTEXT PAIRS AT ALL, SO NO RULE ON THE FLAG CAN EVER BE             
003320*    TESTED -- EVALUATEFLAG DOES NOT FALL BACK TO THE DEFAULT             
003330*    VARIATION WHEN NO RULE CAN MATCH, IT JUST ANSWERS FALSE.             
003340*    TKT#5502 -- A PROBE THAT DOES CARRY ONE ATTRIBUTE (REQ-              
003350*    BOOLEAN-PROBE SET) IS TESTED AGAINST WS-RULE-TABLE IN                
003360*    STORED ORDER THE SAME WAY 0400-EVALUATE-FLAG-SIMPLE-RTN              
003370*    DOES.  EVALUATEFLAG NEVER RESOLVES A VARIATION AND NEVER             
003380*    CONSULTS FLAG-DEFAULT-VAR-INDEX -- A FLAG THAT IS ENABLED            
003390*    WITH ZERO MATCHING RULES ANSWERS FALSE, NOT "DEFAULT", SO            
003400*    THIS PARAGRAPH NEVER CALLS 9400-SET-DEFAULT-VARIATION-RTN.           
003410                                                                          
003420     MOVE "N" TO RESP-ENABLED.                                            
003430     MOVE "DEFAULT_VARIATION" TO RESP-REASON.                             
003440     MOVE SPACES TO RESP-VARIATION.                                       
003450     MOVE SPACES TO RESP-VARIATION-VALUE.                                 
003460                                                                          
003470     IF REQ-ATTRIBUTE-COUNT = 1                                           
003480         MOVE "N" TO WS-SCAN-DONE-FLAG                                    
003490         PERFORM 0510-SCAN-BOOLEAN-RULE-STEP-RTN                          
003500             VARYING WS-RULE-IDX FROM 1 BY 1                              
003510             UNTIL WS-RULE-IDX > WS-RULE-COUNT OR SCAN-IS-DONE.           
003520 0500-EXIT.                                                               
003530     EXIT.                                                                
003540*-----------------------------------------------------------------        
003550                                                                          
003560 0510-SCAN-BOOLEAN-RULE-STEP-RTN.                                         
003570                                                                          
003580     IF WS-RULE-ATTRIBUTE (WS-RULE-IDX) = REQ-CONTEXT-ATTR (1)            
003590         MOVE WS-RULE-OPERATOR (WS-RULE-IDX) TO                           
003600              WS-CONDITION-OPERATOR                                       
003610         MOVE WS-RULE-VALUE (WS-RULE-IDX) TO WS-CONDITION-OPERAND         
003620         MOVE REQ-CONTEXT-VALUE (1) TO WS-CONDITION-CANDIDATE             
003630         PERFORM 9300-EVALUATE-CONDITION-RTN THRU 9300-EXIT               
003640         IF CONDITION-TRUE                                                
003650             MOVE "Y" TO RESP-ENABLED                                     
003660             MOVE "RULE_MATCH" TO RESP-REASON                             
003670             MOVE WS-RULE-ID (WS-RULE-IDX) TO RESP-MATCHED-RULE-ID        
003680             MOVE "Y" TO WS-SCAN-DONE-FLAG.                               
003690*-----------------------------------------------------------------        
003700                                                                          
003710 0600-FIND-RULE-VARIATION-RTN.                                            
003720                                                                          
003730*    TKT#4788 -- A RULE MAY POINT AT A VARIATION INDEX THAT NO            
003740*    LONGER EXISTS (DELETED OUT FROM UNDER IT).  WHEN THAT                
003750*    HAPPENS FOUND-RULE-VAR STAYS "N" AND THE CALLER'S SCAN KEEPS         
003760*    GOING INSTEAD OF STOPPING HERE.                                      
003770                                                                          
003780     MOVE "N" TO WS-FOUND-RULE-VAR.                                       
003790                                                                          
003800     PERFORM 0610-FIND-RULE-VARIATION-STEP-RTN                            
003810         VARYING WS-VAR-IDX FROM 1 BY 1                                   
003820         UNTIL WS-VAR-IDX > WS-VARIATION-COUNT OR FOUND-RULE-VAR.         
003830                                                                          
003840     IF FOUND-RULE-VAR                                                    
003850         MOVE "Y" TO RESP-ENABLED                                         
003860         MOVE "RULE_MATCH" TO RESP-REASON                                 
003870         MOVE WS-RULE-ID (WS-RULE-IDX) TO RESP-MATCHED-RULE-ID.           
003880 0600-EXIT.                                                               
003890     EXIT.                                                                
003900*-----------------------------------------------------------------        
003910                                                                          
003920 0610-FIND-RULE-VARIATION-STEP-RTN.                                       
003930                                                                          
003940     IF WS-VAR-INDEX (WS-VAR-IDX) =                                       
003950        WS-RULE-VARIATION-INDEX (WS-RULE-IDX)                             
003960         MOVE "Y" TO WS-FOUND-RULE-VAR                                    
003970         MOVE WS-VAR-NAME  (WS-VAR-IDX) TO RESP-VARIATION                 
003980         MOVE WS-VAR-VALUE (WS-VAR-IDX) TO RESP-VARIATION-VALUE.          
003990*-----------------------------------------------------------------        
004000                                                                          
004010 0700-WRITE-RESPONSE-RTN.                                                 
004020                                                                          
004030     PERFORM 0710-TALLY-REASON-RTN THRU 0710-EXIT.                        
004040     WRITE EVALUATION-RESPONSE.                                           
004050 0700-EXIT.                                                               
004060     EXIT.                                                                
004070*-----------------------------------------------------------------        
004080                                                                          
004090 0710-TALLY-REASON-RTN.                                                   
004100                                                                          
004110     IF REASON-FLAG-DISABLED                                              
004120         ADD 1 TO WS-DISABLED-COUNT.                                      
004130     IF REASON-RULE-MATCH                                                 
004140         ADD 1 TO WS-MATCH-COUNT.                                         
004150     IF REASON-DEFAULT-VARIATION                                          
004160         ADD 1 TO WS-DEFAULT-COUNT.                                       
004170     IF REASON-NOT-FOUND                                                  
004180         ADD 1 TO WS-NOTFOUND-COUNT.                                      
004190 0710-EXIT.                                                               
004200     EXIT.                                                                
004210*-----------------------------------------------------------------        
004220                                                                          
004230 0800-PRINT-HEADINGS-RTN.                                                 
004240                                                                          
004250     MOVE WS-RUN-DATE-SLASH-FORMAT TO RPT-RUN-DATE.                       
004260                                                                          
004270     MOVE RPT-HEADING-1 TO PRINTER-RECORD.                                
004280     WRITE PRINTER-RECORD AFTER ADVANCING C01.                            
004290     MOVE RPT-HEADING-2 TO PRINTER-RECORD.                                
004300     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004310     MOVE RPT-HEADING-3 TO PRINTER-RECORD.                                
004320     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004330     MOVE SPACES TO PRINTER-RECORD.                                       
004340     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004350                                                                          
004360     MOVE 4 TO W-PRINTED-LINES.                                           
004370 0800-EXIT.                                                               
004380     EXIT.                                                                
004390*-----------------------------------------------------------------        
004400                                                                          
004410 0810-PRINT-SUMMARY-RTN.                                                  
004420                                                                          
004430     MOVE "TOTAL REQUESTS PROCESSED" TO RPT-TOTAL-LABEL.                  
004440     MOVE WS-TOTAL-COUNT TO RPT-TOTAL-COUNT.                              
004450     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.                               
004460     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004470                                                                          
004480     MOVE "REASON - FLAG_DISABLED" TO RPT-TOTAL-LABEL.                    
004490     MOVE WS-DISABLED-COUNT TO RPT-TOTAL-COUNT.                           
004500     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.                               
004510     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004520                                                                          
004530     MOVE "REASON - RULE_MATCH" TO RPT-TOTAL-LABEL.                       
004540     MOVE WS-MATCH-COUNT TO RPT-TOTAL-COUNT.                              
004550     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.                               
004560     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004570                                                                          
004580     MOVE "REASON - DEFAULT_VARIATION" TO RPT-TOTAL-LABEL.                
004590     MOVE WS-DEFAULT-COUNT TO RPT-TOTAL-COUNT.                            
004600     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.                               
004610     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004620                                                                          
004630     MOVE "REASON - NOT_FOUND" TO RPT-TOTAL-LABEL.                        
004640     MOVE WS-NOTFOUND-COUNT TO RPT-TOTAL-COUNT.                           
004650     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.                               
004660     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004670                                                                          
004680     ADD 5 TO W-PRINTED-LINES.                                            
004690 0810-EXIT.                                                               
004700     EXIT.                                                                
004710*-----------------------------------------------------------------        
004720                                                                          
004730     COPY "PL-LOOK-FOR-FLAG-RECORD.CBL".                                  
004740*-----------------------------------------------------------------        
004750                                                                          
004760     COPY "PL-LOAD-FLAG-CHILDREN.CBL".                                    
004770*-----------------------------------------------------------------        
004780                                                                          
004790     COPY "PL-EVALUATE-CONDITION.CBL".                                    
004800*-----------------------------------------------------------------        
004810                                                                          
004820     COPY "PL-SET-DEFAULT-VARIATION.CBL".                                 
004830*-----------------------------------------------------------------        
004840                                                                          
004850     COPY "PL-GET-RUN-DATE.CBL".                                          
004860*-----------------------------------------------------------------        
