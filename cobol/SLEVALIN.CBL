000100*                                                                         
000110*    SLEVALIN.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    SELECT clause for the incoming evaluation request stream --          
000150*    one line per transaction, same as the old voucher-selection          
000160*    input used to come in.                                               
000170*-----------------------------------------------------------------        
000180*    1999-04-11  R.OKONKWO   TKT#4430  ORIGINAL                           
000190*-----------------------------------------------------------------        
000200                                                                          
000210     SELECT EVALUATION-REQUEST-FILE                                       
000220            ASSIGN TO "EVALIN"                                            
000230            ORGANIZATION IS LINE SEQUENTIAL.                              
