000100*                                                                         
000110*    FDFLGCTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the flag-master control record.               
000150*-----------------------------------------------------------------        
000160*    1999-03-05  R.OKONKWO   TKT#4412  ORIGINAL                           
000170*-----------------------------------------------------------------        
000180                                                                          
000190     FD  FLAG-CONTROL-FILE                                                
000200         LABEL RECORDS ARE STANDARD.                                      
000210     01  FLAG-CONTROL-RECORD.                                             
000220         05  FLGCTL-KEY                   PIC 9(01).                      
000230         05  FLGCTL-LAST-REL-KEY          PIC 9(08) COMP.                 
000240         05  FILLER                       PIC X(50).                      
