000100*                                                                         
000110*    FEATURE-FLAG-SYSTEM                                                  
000120*                                                                         
000130*=================================================================        
000140*    TOP LEVEL BATCH DRIVER FOR THE NIGHTLY FEATURE FLAG RUN.             
000150*                                                                         
000160*    RUNS THE MAINTENANCE TRANSACTIONS FIRST SO THE EVALUATION            
000170*    PASS SEES THE CURRENT STATE OF THE FLAG MASTER, THEN                 
000180*    EVALUATES THE REQUEST STREAM, THEN PRINTS THE FULL FLAG              
000190*    LISTING.  NO OPERATOR INVOLVED -- THIS REPLACED THE OLD              
000200*    MENU-DRIVEN AP SYSTEM, WHICH IS WHY THERE IS NO MENU LOOP            
000210*    HERE ANY MORE.                                                       
000220*=================================================================        
000230 IDENTIFICATION DIVISION.                                                 
000240 PROGRAM-ID. feature-flag-system.                                         
000250 AUTHOR. R. OKONKWO.                                                      
000260 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000270 DATE-WRITTEN. 03/02/1999.                                                
000280 DATE-COMPILED.                                                           
000290 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000300*-----------------------------------------------------------------        
000310*    C H A N G E   L O G                                                  
000320*-----------------------------------------------------------------        
000330*    1999-03-02  R.OKONKWO    TKT#4412  ORIGINAL - REPLACES THE           
000340*                                       OLD MENU DRIVEN accounts-         
000350*                                       payable-system PROGRAM            
000360*                                       FOR THE NEW FEATURE FLAG          
000370*                                       WORK.                             
000380*    1999-04-11  R.OKONKWO    TKT#4430  ADDED CALL TO                     
000390*                                       flag-evaluation ONCE THE          
000400*                                       RATING PASS WAS READY             
000410*                                       FOR PARALLEL TEST.                
000420*    1999-11-29  R.OKONKWO    TKT#4601  Y2K REVIEW - RUN-DATE             
000430*                                       BANNER NOW WINDOWS THE            
000440*                                       2-DIGIT YEAR.  SEE                
000450*                                       WSRUNDTE.CBL.                     
000460*    2000-02-14  R.OKONKWO    TKT#4655  Y2K SIGN-OFF, NO                  
000470*                                       FURTHER CHANGES REQUIRED          
000480*                                       THIS PASS.                        
000490*    2001-06-03  D.ABIOLA     TKT#4820  ADDED CALL TO flag-               
000500*                                       listing-report AS A               
000510*                                       THIRD PASS SO OPERATIONS          
000520*                                       GETS A HARD COPY OF THE           
000530*                                       FLAG MASTER EVERY RUN.            
000540*    2003-09-30  T.VANCE      TKT#5061  ADDED WS-RETURN-CODE              
000550*                                       TRACE DISPLAY - OPS               
000560*                                       ASKED FOR A WAY TO TELL           
000570*                                       WHICH PASS ABENDED.               
000580*    2006-01-17  M.PELLETIER  TKT#5310  MINOR - REWORDED                  
000590*                                       BANNER TEXT.                      
000600*-----------------------------------------------------------------        
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER. IBM-370.                                                
000640 OBJECT-COMPUTER. IBM-370.                                                
000650 SPECIAL-NAMES.                                                           
000660     C01 IS TOP-OF-FORM.                                                  
000670*-----------------------------------------------------------------        
000680 DATA DIVISION.                                                           
000690 WORKING-STORAGE SECTION.                                                 
000700                                                                          
000710     COPY "WSRUNDTE.CBL".                                                 
000720                                                                          
000730     01  WS-PASS-COUNTER              PIC S9(04) COMP VALUE 0.            
000740     01  WS-PASS-COUNTER-X REDEFINES WS-PASS-COUNTER                      
000750                                      PIC XX.                             
000760                                                                          
000770     01  WS-RETURN-CODE               PIC S9(04) COMP VALUE 0.            
000780     01  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE                        
000790                                      PIC XX.                             
000800                                                                          
000810     01  WS-RUN-BANNER.                                                   
000820         05  FILLER                   PIC X(22)                           
000830                                  VALUE "FEATURE FLAG BATCH - ".          
000840         05  WS-BANNER-DATE               PIC X(10).                      
000850         05  FILLER                       PIC X(10) VALUE SPACES.         
000860*-----------------------------------------------------------------        
000870 PROCEDURE DIVISION.                                                      
000880                                                                          
000890 0100-MAIN-RTN.                                                           
000900                                                                          
000910     PERFORM 9600-GET-RUN-DATE-RTN THRU 9600-EXIT.                        
000920     MOVE WS-RUN-DATE-SLASH-FORMAT TO WS-BANNER-DATE.                     
000930                                                                          
000940     DISPLAY WS-RUN-BANNER.                                               
000950                                                                          
000960     PERFORM 0200-RUN-MAINTENANCE-PASS-RTN THRU 0200-EXIT.                
000970     PERFORM 0300-RUN-EVALUATION-PASS-RTN THRU 0300-EXIT.                 
000980     PERFORM 0400-RUN-LISTING-PASS-RTN THRU 0400-EXIT.                    
000990                                                                          
001000     MOVE WS-PASS-COUNTER TO WS-RETURN-CODE.                              
001010     DISPLAY "FEATURE FLAG BATCH COMPLETE - PASSES RUN: "                 
001020             WS-PASS-COUNTER " RC-TRACE: " WS-RETURN-CODE-X.              
001030                                                                          
001040     STOP RUN.                                                            
001050*-----------------------------------------------------------------        
001060                                                                          
001070 0200-RUN-MAINTENANCE-PASS-RTN.                                           
001080                                                                          
001090     CALL "flag-maintenance".                                             
001100     ADD 1 TO WS-PASS-COUNTER.                                            
001110 0200-EXIT.                                                               
001120     EXIT.                                                                
001130*-----------------------------------------------------------------        
001140                                                                          
001150 0300-RUN-EVALUATION-PASS-RTN.                                            
001160                                                                          
001170     CALL "flag-evaluation".                                              
001180     ADD 1 TO WS-PASS-COUNTER.                                            
001190 0300-EXIT.                                                               
001200     EXIT.                                                                
001210*-----------------------------------------------------------------        
001220                                                                          
001230 0400-RUN-LISTING-PASS-RTN.                                               
001240                                                                          
001250     CALL "flag-listing-report".                                          
001260     ADD 1 TO WS-PASS-COUNTER.                                            
001270 0400-EXIT.                                                               
001280     EXIT.                                                                
001290*-----------------------------------------------------------------        
001300                                                                          
001310     COPY "PL-GET-RUN-DATE.CBL".                                          
001320*-----------------------------------------------------------------        
