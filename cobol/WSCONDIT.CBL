000100*                                                                         
000110*    WSCONDIT.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    WORKING-STORAGE to be used by PL-EVALUATE-CONDITION.CBL.             
000150*    Caller loads WS-CONDITION-OPERATOR / -OPERAND / -CANDIDATE,          
000160*    PERFORMs EVALUATE-CONDITION-RTN, then tests CONDITION-TRUE --        
000170*    same preset-and-check habit as W-FOUND-VENDOR-RECORD used to         
000180*    work in the old AP programs.                                         
000190*-----------------------------------------------------------------        
000200*    1999-04-12  R.OKONKWO   TKT#4430  ORIGINAL                           
000210*-----------------------------------------------------------------        
000220                                                                          
000230     01  WS-CONDITION-OPERATOR             PIC X(10).                     
000240         88  OPERATOR-IS-EQUALS                VALUE "EQUALS".            
000250         88  OPERATOR-IS-CONTAINS              VALUE "CONTAINS".          
000260         88  OPERATOR-IS-STARTSWITH            VALUE "STARTSWITH".        
000270         88  OPERATOR-IS-ENDSWITH              VALUE "ENDSWITH".          
000280         88  OPERATOR-IS-MATCHES               VALUE "MATCHES".           
000290         88  OPERATOR-IS-IN                    VALUE "IN".                
000300     01  WS-CONDITION-OPERAND               PIC X(200).                   
000310     01  WS-CONDITION-CANDIDATE             PIC X(200).                   
000320     01  WS-CONDITION-RESULT                PIC X(01).                    
000330         88  CONDITION-TRUE                     VALUE "Y".                
000340                                                                          
000350     01  WS-SCRATCH-FIELD                   PIC X(200).                   
000360     01  WS-SCRATCH-FIELD-2                 PIC X(200).                   
000370     01  WS-TRIMMED-LEN                     PIC S9(04) COMP.              
000380     01  WS-OPERAND-LEN                     PIC S9(04) COMP.              
000390     01  WS-CANDIDATE-LEN                   PIC S9(04) COMP.              
000400     01  WS-START-POS                       PIC S9(04) COMP.              
000410     01  WS-TALLY                           PIC S9(04) COMP.              
000420     01  WS-SUB1                            PIC S9(04) COMP.              
000430     01  WS-SUB2                            PIC S9(04) COMP.              
000440                                                                          
000450     01  WS-IN-CANDIDATE-COUNT              PIC S9(04) COMP.              
000460     01  WS-IN-CANDIDATE-TABLE OCCURS 20 TIMES                            
000470                                            PIC X(200).                   
