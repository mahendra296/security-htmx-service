000100*                                                                         
000110*    PL-SET-DEFAULT-VARIATION.CBL                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    Fills RESP-VARIATION / RESP-VARIATION-VALUE from the flag's          
000150*    default variation.  Caller loads WS-DEFAULT-VAR-INDEX (off           
000160*    FLAG-DEFAULT-VAR-INDEX) before calling; WS-VARIATION-TABLE           
000170*    must already be loaded for this flag (9200-LOAD-FLAG-                
000180*    CHILDREN-RTN).  If the index on file does not match any              
000190*    loaded variation we fall back to the first variation in the          
000200*    table rather than ship a blank response.                             
000210*-----------------------------------------------------------------        
000220*    1999-04-12  R.OKONKWO   TKT#4430  ORIGINAL                           
000230*-----------------------------------------------------------------        
000240                                                                          
000250 9400-SET-DEFAULT-VARIATION-RTN.                                          
000260                                                                          
000270     IF WS-VARIATION-COUNT = 0                                            
000280         MOVE SPACES TO RESP-VARIATION                                    
000290         MOVE SPACES TO RESP-VARIATION-VALUE                              
000300     ELSE                                                                 
000310         MOVE "N" TO WS-FOUND-DEFAULT-VAR                                 
000320         PERFORM 9410-FIND-DEFAULT-VAR-STEP-RTN                           
000330             VARYING WS-VAR-IDX FROM 1 BY 1                               
000340             UNTIL WS-VAR-IDX > WS-VARIATION-COUNT                        
000350                OR FOUND-DEFAULT-VAR                                      
000360         IF NOT FOUND-DEFAULT-VAR                                         
000370             MOVE WS-VAR-NAME (1)  TO RESP-VARIATION                      
000380             MOVE WS-VAR-VALUE (1) TO RESP-VARIATION-VALUE.               
000390 9400-EXIT.                                                               
000400     EXIT.                                                                
000410*-----------------------------------------------------------------        
000420                                                                          
000430 9410-FIND-DEFAULT-VAR-STEP-RTN.                                          
000440                                                                          
000450     IF WS-VAR-INDEX (WS-VAR-IDX) = WS-DEFAULT-VAR-INDEX                  
000460         MOVE "Y" TO WS-FOUND-DEFAULT-VAR                                 
000470         MOVE WS-VAR-NAME (WS-VAR-IDX)  TO RESP-VARIATION                 
000480         MOVE WS-VAR-VALUE (WS-VAR-IDX) TO RESP-VARIATION-VALUE.          
