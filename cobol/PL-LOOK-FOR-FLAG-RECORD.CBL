000100*                                                                         
000110*    PL-LOOK-FOR-FLAG-RECORD.CBL                                          
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    Looks up FLAG-FILE by FLAG-KEY.  FLAG-FILE is RELATIVE (no           
000150*    ISAM on this box for the master), so we cannot READ it keyed         
000160*    by FLAG-KEY directly -- we walk it from relative record 1            
000170*    forward comparing FLAG-KEY until we find it or run off the           
000180*    end.  Caller loads WS-SEARCH-FLAG-KEY and PERFORMs                   
000190*    9100-LOOK-FOR-FLAG-RECORD-RTN THRU 9100-EXIT; on return,             
000200*    FOUND-FLAG-RECORD tells the story and WS-FLAG-REL-KEY is left        
000210*    sitting on the record that matched, ready for REWRITE/DELETE.        
000220*-----------------------------------------------------------------        
000230*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000240*-----------------------------------------------------------------        
000250                                                                          
000260 9100-LOOK-FOR-FLAG-RECORD-RTN.                                           
000270                                                                          
000280     MOVE "N" TO WS-FOUND-FLAG-RECORD.                                    
000290     MOVE "N" TO WS-FLAG-END-OF-FILE.                                     
000300     MOVE 1   TO WS-FLAG-REL-KEY.                                         
000310                                                                          
000320     PERFORM 9110-FLAG-SCAN-STEP-RTN                                      
000330         UNTIL FOUND-FLAG-RECORD OR FLAG-END-OF-FILE.                     
000340 9100-EXIT.                                                               
000350     EXIT.                                                                
000360*-----------------------------------------------------------------        
000370                                                                          
000380 9110-FLAG-SCAN-STEP-RTN.                                                 
000390                                                                          
000400     READ FLAG-FILE RECORD                                                
000410         INVALID KEY                                                      
000420             MOVE "Y" TO WS-FLAG-END-OF-FILE.                             
000430                                                                          
000440     IF NOT FLAG-END-OF-FILE                                              
000450         IF FLAG-KEY = WS-SEARCH-FLAG-KEY                                 
000460             MOVE "Y" TO WS-FOUND-FLAG-RECORD                             
000470         ELSE                                                             
000480             ADD 1 TO WS-FLAG-REL-KEY.                                    
