000100*                                                                         
000110*    FDMAINT.CBL                                                          
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the maintenance transaction.  One             
000150*    physical layout carries all five transaction kinds -- which          
000160*    fields are meaningful depends on MAINT-ACTION-CODE, same             
000170*    habit the old ENTRY-RECORD-FIELD screens used, just batch.           
000180*-----------------------------------------------------------------        
000190*    1999-03-09  R.OKONKWO   TKT#4413  ORIGINAL                           
000200*    2001-11-20  D.ABIOLA    TKT#4890  ADDED MAINT-VARIATIONS             
000210*                                      TABLE SO ADD-FLAG CAN              
000220*                                      SEED STARTING VARIATIONS           
000230*-----------------------------------------------------------------        
000240                                                                          
000250     FD  MAINTENANCE-TRANSACTION-FILE                                     
000260         LABEL RECORDS ARE OMITTED.                                       
000270     01  MAINTENANCE-TRANSACTION.                                         
000280         05  MAINT-ACTION-CODE            PIC X(12).                      
000290             88  MAINT-ADD-FLAG               VALUE "ADD-FLAG".           
000300             88  MAINT-ADD-RULE               VALUE "ADD-RULE".           
000310             88  MAINT-TOGGLE                 VALUE "TOGGLE".             
000320             88  MAINT-DELETE-RULE            VALUE "DELETE-RULE".        
000330             88  MAINT-DELETE-FLAG            VALUE "DELETE-FLAG".        
000340         05  MAINT-FLAG-KEY                PIC X(40).                     
000350         05  MAINT-FLAG-KEY-R REDEFINES MAINT-FLAG-KEY.                   
000360             10  MAINT-FLAG-KEY-APP-PREFIX PIC X(08).                     
000370             10  MAINT-FLAG-KEY-SUFFIX    PIC X(32).                      
000380         05  MAINT-FLAG-NAME               PIC X(60).                     
000390         05  MAINT-FLAG-DESCRIPTION        PIC X(200).                    
000400         05  MAINT-FLAG-ENABLED            PIC X(01).                     
000410         05  MAINT-FLAG-DEFAULT-VAR-INDEX  PIC S9(04) COMP-3.             
000420         05  MAINT-VARIATION-COUNT         PIC S9(04) COMP-3.             
000430         05  MAINT-RULE-ID                 PIC X(10).                     
000440         05  MAINT-RULE-ATTRIBUTE          PIC X(40).                     
000450         05  MAINT-RULE-OPERATOR           PIC X(10).                     
000460         05  MAINT-RULE-VALUE              PIC X(200).                    
000470         05  MAINT-RULE-VARIATION-INDEX    PIC S9(04) COMP-3.             
000480         05  MAINT-VARIATIONS OCCURS 10 TIMES.                            
000490             10  MAINT-VAR-NAME            PIC X(60).                     
000500             10  MAINT-VAR-VALUE           PIC X(200).                    
000510         05  FILLER                        PIC X(20).                     
