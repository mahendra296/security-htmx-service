000100*                                                                         
000110*    FDRULDTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the rule detail file.  RULE-ID comes          
000150*    off the source system as a numeric string -- the REDEFINES           
000160*    below gives us a COMP-free numeric view of it for DISPLAY            
000170*    on the listing report without an extra MOVE/data item.               
000180*-----------------------------------------------------------------        
000190*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000200*-----------------------------------------------------------------        
000210                                                                          
000220     FD  RULE-FILE                                                        
000230         LABEL RECORDS ARE STANDARD.                                      
000240     01  RULE-RECORD.                                                     
000250         05  RULE-ID                      PIC X(10).                      
000260         05  RULE-ID-NUMERIC REDEFINES RULE-ID                            
000270                                          PIC 9(10).                      
000280         05  RULE-FLAG-KEY                PIC X(40).                      
000290         05  RULE-ORDER                   PIC S9(04) COMP-3.              
000300         05  RULE-ATTRIBUTE               PIC X(40).                      
000310         05  RULE-OPERATOR                PIC X(10).                      
000320         05  RULE-VALUE                   PIC X(200).                     
000330         05  RULE-VARIATION-INDEX         PIC S9(04) COMP-3.              
000340         05  FILLER                       PIC X(14).                      
