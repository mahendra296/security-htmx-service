000100*                                                                         
000110*    FDEVALOUT.CBL                                                        
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the evaluation response.  RESP-REASON         
000150*    is one of FLAG_DISABLED / RULE_MATCH / DEFAULT_VARIATION /           
000160*    NOT_FOUND -- see the 88-levels below, used by                        
000170*    PRINT-SUMMARY-RTN in FLAG-EVALUATION for the reason tally.           
000180*-----------------------------------------------------------------        
000190*    1999-04-11  R.OKONKWO   TKT#4430  ORIGINAL                           
000200*-----------------------------------------------------------------        
000210                                                                          
000220     FD  EVALUATION-RESPONSE-FILE                                         
000230         LABEL RECORDS ARE OMITTED.                                       
000240     01  EVALUATION-RESPONSE.                                             
000250         05  RESP-FLAG-KEY                PIC X(40).                      
000260         05  RESP-ENABLED                 PIC X(01).                      
000270         05  RESP-VARIATION               PIC X(60).                      
000280         05  RESP-VARIATION-VALUE         PIC X(200).                     
000290         05  RESP-REASON                  PIC X(20).                      
000300             88  REASON-FLAG-DISABLED     VALUE "FLAG_DISABLED".          
000310             88  REASON-RULE-MATCH        VALUE "RULE_MATCH".             
000320             88  REASON-DEFAULT-VARIATION                                 
000330                                      VALUE "DEFAULT_VARIATION".          
000340             88  REASON-NOT-FOUND         VALUE "NOT_FOUND".              
000350         05  RESP-MATCHED-RULE-ID         PIC X(10).                      
000360         05  RESP-MATCHED-RULE-NUM REDEFINES RESP-MATCHED-RULE-ID         
000370                                          PIC 9(10).                      
000380         05  FILLER                       PIC X(20).                      
