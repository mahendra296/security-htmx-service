000100*                                                                         
000110*    PL-LOAD-FLAG-CHILDREN.CBL                                            
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    Rewinds VARIATION-FILE and RULE-FILE (CLOSE/OPEN INPUT, same         
000150*    as a re-read of VENDOR-FILE from the top used to be done) and        
000160*    pulls every row belonging to WS-SEARCH-FLAG-KEY into                 
000170*    WS-VARIATION-TABLE / WS-RULE-TABLE.  Since ADD-RULE only ever        
000180*    appends to RULE-FILE, the rows for one flag come off the file        
000190*    already in ascending RULE-ORDER, so WS-RULE-TABLE needs no           
000200*    further sort for the multi-attribute scan.                           
000210*-----------------------------------------------------------------        
000220*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000230*-----------------------------------------------------------------        
000240                                                                          
000250 9200-LOAD-FLAG-CHILDREN-RTN.                                             
000260                                                                          
000270     MOVE 0 TO WS-VARIATION-COUNT.                                        
000280     MOVE 0 TO WS-RULE-COUNT.                                             
000290                                                                          
000300     CLOSE VARIATION-FILE.                                                
000310     OPEN INPUT VARIATION-FILE.                                           
000320     MOVE "N" TO WS-VARIATION-END-OF-FILE.                                
000330     PERFORM 9210-READ-VARIATION-STEP-RTN                                 
000340         UNTIL VARIATION-END-OF-FILE.                                     
000350     CLOSE VARIATION-FILE.                                                
000360                                                                          
000370     CLOSE RULE-FILE.                                                     
000380     OPEN INPUT RULE-FILE.                                                
000390     MOVE "N" TO WS-RULE-END-OF-FILE.                                     
000400     PERFORM 9220-READ-RULE-STEP-RTN UNTIL RULE-END-OF-FILE.              
000410     CLOSE RULE-FILE.                                                     
000420 9200-EXIT.                                                               
000430     EXIT.                                                                
000440*-----------------------------------------------------------------        
000450                                                                          
000460 9210-READ-VARIATION-STEP-RTN.                                            
000470                                                                          
000480     READ VARIATION-FILE                                                  
000490         AT END                                                           
000500             MOVE "Y" TO WS-VARIATION-END-OF-FILE.                        
000510                                                                          
000520     IF NOT VARIATION-END-OF-FILE                                         
000530         IF VAR-FLAG-KEY = WS-SEARCH-FLAG-KEY                             
000540             ADD 1 TO WS-VARIATION-COUNT                                  
000550             SET WS-VAR-IDX TO WS-VARIATION-COUNT                         
000560             MOVE VAR-INDEX TO WS-VAR-INDEX (WS-VAR-IDX)                  
000570             MOVE VAR-NAME  TO WS-VAR-NAME  (WS-VAR-IDX)                  
000580             MOVE VAR-VALUE TO WS-VAR-VALUE (WS-VAR-IDX).                 
000590*-----------------------------------------------------------------        
000600                                                                          
000610 9220-READ-RULE-STEP-RTN.                                                 
000620                                                                          
000630     READ RULE-FILE                                                       
000640         AT END                                                           
000650             MOVE "Y" TO WS-RULE-END-OF-FILE.                             
000660                                                                          
000670     IF NOT RULE-END-OF-FILE                                              
000680         IF RULE-FLAG-KEY = WS-SEARCH-FLAG-KEY                            
000690             ADD 1 TO WS-RULE-COUNT                                       
000700             SET WS-RULE-IDX TO WS-RULE-COUNT                             
000710             MOVE RULE-ID TO WS-RULE-ID (WS-RULE-IDX)                     
000720             MOVE RULE-ORDER TO WS-RULE-ORDER (WS-RULE-IDX)               
000730             MOVE RULE-ATTRIBUTE TO                                       
000740                  WS-RULE-ATTRIBUTE (WS-RULE-IDX)                         
000750             MOVE RULE-OPERATOR TO WS-RULE-OPERATOR (WS-RULE-IDX)         
000760             MOVE RULE-VALUE TO WS-RULE-VALUE (WS-RULE-IDX)               
000770             MOVE RULE-VARIATION-INDEX TO                                 
000780                  WS-RULE-VARIATION-INDEX (WS-RULE-IDX).                  
