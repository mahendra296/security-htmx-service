000100*                                                                         
000110*    WSRUNDTE.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    WORKING-STORAGE to be used for the run-date heading on               
000150*    the evaluation summary and listing reports.  Trimmed down            
000160*    from the old interactive date-entry work area (wsdate.cbl)           
000170*    -- this shop never adopted FUNCTION CURRENT-DATE, we still           
000180*    pull the date off the system with an ACCEPT ... FROM DATE            
000190*    the way we always have.                                              
000200*-----------------------------------------------------------------        
000210*    1999-03-02  R.OKONKWO   TKT#4412  ORIGINAL                           
000220*    1999-11-29  R.OKONKWO   TKT#4601  Y2K -- WINDOW THE                  
000230*                                      2-DIGIT YEAR COMING BACK           
000240*                                      FROM ACCEPT FROM DATE              
000250*                                      (<50 = 20CC, ELSE 19CC)            
000260*-----------------------------------------------------------------        
000270                                                                          
000280     01  WS-RUN-DATE-YYMMDD                PIC 9(06).                     
000290     01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.                      
000300         05  WS-RUN-DATE-YY                PIC 9(02).                     
000310         05  WS-RUN-DATE-MM                PIC 9(02).                     
000320         05  WS-RUN-DATE-DD                PIC 9(02).                     
000330                                                                          
000340     01  WS-RUN-DATE-CENTURY                PIC 9(02).                    
000350     01  WS-RUN-DATE-MMDDCCYY               PIC 9(08).                    
000360     01  WS-RUN-DATE-SLASH-FORMAT           PIC 99/99/9999.               
