000100*                                                                         
000110*    FDEVALIN.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the incoming evaluation request.              
000150*    REQ-ATTRIBUTE-COUNT drives how many of the ten context pairs         
000160*    actually came in on the line -- 0 is the boolean-only probe,         
000170*    1 is EITHER the single-attribute shortcut OR the boolean             
000180*    probe-with-attribute (REQ-BOOLEAN-PROBE tells the two apart          
000190*    since both carry exactly one context pair), more than 1 is           
000200*    the full multi-attribute path (see PL-EVALUATE-CONDITION.CBL         
000210*    callers in FLAG-EVALUATION).                                         
000220*-----------------------------------------------------------------        
000230*    1999-04-11  R.OKONKWO   TKT#4430  ORIGINAL                           
000240*    2007-09-18  M.PELLETIER TKT#5502  ADDED REQ-BOOLEAN-PROBE SO         
000250*                                      A ONE-ATTRIBUTE BOOLEAN            
000260*                                      PROBE NO LONGER COLLIDES           
000270*                                      WITH evaluateFlagSimple AT         
000280*                                      REQ-ATTRIBUTE-COUNT = 1.           
000290*-----------------------------------------------------------------        
000300                                                                          
000310     FD  EVALUATION-REQUEST-FILE                                          
000320         LABEL RECORDS ARE OMITTED.                                       
000330     01  EVALUATION-REQUEST.                                              
000340         05  REQ-FLAG-KEY                 PIC X(40).                      
000350         05  REQ-ATTRIBUTE-COUNT          PIC S9(04) COMP-3.              
000360         05  REQ-BOOLEAN-PROBE            PIC X(01).                      
000370             88  REQ-IS-BOOLEAN-PROBE         VALUE "Y".                  
000380         05  FILLER                       PIC X(04).                      
000390         05  REQ-CONTEXT OCCURS 0 TO 10 TIMES                             
000400                 DEPENDING ON REQ-ATTRIBUTE-COUNT.                        
000410             10  REQ-CONTEXT-ATTR         PIC X(40).                      
000420             10  REQ-CONTEXT-VALUE        PIC X(200).                     
