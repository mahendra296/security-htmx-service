000100*                                                                         
000110*    FDVARDTL.CBL                                                         
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    FD / record layout for the variation detail file.                    
000150*-----------------------------------------------------------------        
000160*    1999-03-04  R.OKONKWO   TKT#4412  ORIGINAL                           
000170*-----------------------------------------------------------------        
000180                                                                          
000190     FD  VARIATION-FILE                                                   
000200         LABEL RECORDS ARE STANDARD.                                      
000210     01  VARIATION-RECORD.                                                
000220         05  VAR-FLAG-KEY                 PIC X(40).                      
000230         05  VAR-INDEX                    PIC S9(04) COMP-3.              
000240         05  VAR-NAME                     PIC X(60).                      
000250         05  VAR-NAME-R REDEFINES VAR-NAME.                               
000260             10  VAR-NAME-SHORT           PIC X(20).                      
000270             10  VAR-NAME-REST            PIC X(40).                      
000280         05  VAR-VALUE                    PIC X(200).                     
000290         05  FILLER                       PIC X(17).                      
