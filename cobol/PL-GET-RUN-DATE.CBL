000100*                                                                         
000110*    PL-GET-RUN-DATE.CBL                                                  
000120*                                                                         
000130*-----------------------------------------------------------------        
000140*    Pulls the system date for the report headings and windows            
000150*    the 2-digit year into WS-RUN-DATE-CENTURY and                        
000160*    WS-RUN-DATE-SLASH-FORMAT.  Caller just PERFORMs                      
000170*    9600-GET-RUN-DATE-RTN THRU 9600-EXIT once at the top of the          
000180*    run -- no parameters, it loads WSRUNDTE.CBL fields directly.         
000190*-----------------------------------------------------------------        
000200*    1999-03-02  R.OKONKWO   TKT#4412  ORIGINAL                           
000210*    1999-11-29  R.OKONKWO   TKT#4601  Y2K WINDOWING, SEE                 
000220*                                      WSRUNDTE.CBL                       
000230*-----------------------------------------------------------------        
000240                                                                          
000250 9600-GET-RUN-DATE-RTN.                                                   
000260                                                                          
000270     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                                 
000280                                                                          
000290     IF WS-RUN-DATE-YY < 50                                               
000300         MOVE 20 TO WS-RUN-DATE-CENTURY                                   
000310     ELSE                                                                 
000320         MOVE 19 TO WS-RUN-DATE-CENTURY.                                  
000330                                                                          
000340     COMPUTE WS-RUN-DATE-MMDDCCYY =                                       
000350               (WS-RUN-DATE-MM * 1000000)                                 
000360             + (WS-RUN-DATE-DD * 10000)                                   
000370             + (WS-RUN-DATE-CENTURY * 100)                                
000380             + WS-RUN-DATE-YY.                                            
000390                                                                          
000400     MOVE WS-RUN-DATE-MMDDCCYY TO WS-RUN-DATE-SLASH-FORMAT.               
000410 9600-EXIT.                                                               
000420     EXIT.                                                                
